000100******************************************************************
000200* FECHA       : 08/05/1998                                       *
000300* PROGRAMADOR : OSCAR BARILLAS (OBAR)                             *
000400* APLICACION  : LIBRETAS DE CHEQUES                               *
000500* PROGRAMA    : KCPACK01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE EL ARCHIVO DE PEDIDOS DE LIBRETAS DE CHEQUES  *
000800*             : RECIBIDO DEL PROVEEDOR DE IMPRESION (ARCHIVO      *
000900*             : ORDCHEQ), EXPANDE CADA PEDIDO EN LIBRETAS         *
001000*             : INDIVIDUALES, LAS AGRUPA POR SUCURSAL DE ENTREGA  *
001100*             : Y EMITE EL LISTADO DE EMPAQUE (LISTAEMP) QUE USA  *
001200*             : LA BODEGA PARA ARMAR LAS CAJAS POR SUCURSAL       *
001300* ARCHIVOS    : ORDCHEQ=I,LISTAEMP=O                              *
001400* ACCION (ES) : G=GENERA LISTADO DE EMPAQUE                       *
001500* INSTALADO   : 08/05/1998                                        *
001600* BPM/RATIONAL: 131100                                            *
001700* NOMBRE      : LISTADO DE EMPAQUE DE LIBRETAS DE CHEQUES         *
001800* DESCRIPCION : MANTENIMIENTO DE PROGRAMA                         *
001900******************************************************************
002000*              H I S T O R I A L   D E   C A M B I O S            *
002100******************************************************************
002200* 08/05/1998 OBAR TICKET 131100  PRIMERA VERSION. CORRE UNA VEZ   *
002300*            POR DIA CONTRA EL ARCHIVO QUE DEJA EL PROVEEDOR DE   *
002400*            IMPRESION EN LA CARPETA DE ENTRADA                   *
002500* 14/01/1999 MRAM TICKET 134221  REVISION Y2K: EL NUMERO DE       *
002600*            CORRIDA SE TOMABA DE LAS ULTIMAS 2 POSICIONES DEL    *
002700*            RELOJ DEL SISTEMA (ACCEPT FROM DATE), SE CAMBIA A    *
002800*            VENTANA DE SIGLO SOBRE ACCEPT FROM DATE (6 DIGITOS)  *
002900* 22/03/2001 MRAM TICKET 136045  EL PROVEEDOR EMPIEZA A NOMBRAR   *
003000*            EL ARCHIVO CON EL NUMERO DE CORRIDA EMBEBIDO         *
003100*            (KCB-NNNNNN.DAT), SE AGREGA DERIVA-NO-CORRIDA PARA   *
003200*            LEERLO DEL NOMBRE EN VEZ DE USAR UN CONTADOR FIJO    *
003300* 19/07/2006 EDRD TICKET 151093  SE AGREGA RESUMEN DE ESTILOS POR *
003400*            SUCURSAL, BODEGA LO PIDE PARA CONTAR CAJAS POR TIPO  *
003500*            DE LIBRETA ANTES DE EMPACAR                          *
003600* 11/02/2010 EDRD TICKET 157002  SE AGREGA CLASIFICACION DE       *
003700*            ESTILO (PERSONAL/CORPORATE/BANKER'S) EN LA COLUMNA   *
003800*            'BOOK STYLE' DEL RESUMEN, BUSCANDO LA PALABRA CLAVE  *
003900*            EN CUALQUIER POSICION DE LA DESCRIPCION              *
004000* 25/11/2012 EDRD TICKET 161205  SUCURSAL DE ENTREGA EN BLANCO    *
004100*            QUEDABA INCLUIDA EN EL LISTADO COMO SUCURSAL " ",    *
004200*            SE EXCLUYE DEL AGRUPAMIENTO POR INSTRUCCION DE       *
004300*            BODEGA CENTRAL                                       *
004400* 09/08/2015 EDRD TICKET 166310  SE AGREGA TOTAL DE CORRIDA AL    *
004500*            FINAL DEL LISTADO (SUCURSALES Y LIBRETAS TOTALES)    *
004600* 03/02/2017 EDRD TICKET 166420  AUDITORIA DE CONCILIACION PIDIO: *
004700*            (1) SEPARAR EN EL RESUMEN EL TOTAL DE LIBRETAS       *
004800*            EXPANDIDAS (ANTES DE DESCARTAR SUCURSAL EN BLANCO)   *
004900*            DEL TOTAL YA FILTRADO DEL LISTADO; (2) AGREGAR       *
005000*            CODIGO DE BANCO Y CODIGO DE PROVEEDOR A LOS          *
005100*            METADATOS DE LA CORRIDA; (3) SE DEJA DISPONIBLE      *
005200*            NORMALIZA-FECHA PARA CUANDO EL PROVEEDOR MANDE UNA   *
005300*            FECHA DE TEXTO EN EL ARCHIVO EN VEZ DE DERIVARLA DEL *
005400*            RELOJ                                                *
005500* 10/03/2017 MRAM TICKET 166488  REVISION DE ESTANDARES: SE       *
005600*            REESCRIBE NORMALIZA-FECHA COMO UNA SOLA CORRIDA DE   *
005700*            PARRAFOS (0191 A 0196) CON GO TO ENTRE FORMATOS, EN  *
005800*            VEZ DE PERFORM SEPARADO POR CADA FORMATO, PARA       *
005900*            SEGUIR EL MISMO ESTILO QUE SE USA EN LAS PANTALLAS   *
006000*            DE JM47ADM; SE AGREGA 0199-ARMA-FECHA-SALIDA PARA NO *
006100*            REPETIR TRES VECES EL MISMO STRING; SE AMPLIA LA     *
006200*            DOCUMENTACION INTERNA DE VARIAS SECCIONES QUE EL     *
006300*            AUDITOR DE CALIDAD DE CODIGO MARCO SIN EXPLICACION   *
006400******************************************************************
006500 ID DIVISION.
006600 PROGRAM-ID. KCPACK01.
006700 AUTHOR. OSCAR BARILLAS.
006800 INSTALLATION. BANCO KCB GUATEMALA - OPERACIONES LIBRETAS.
006900 DATE-WRITTEN. 08/05/1998.
007000 DATE-COMPILED.
007100 SECURITY. USO INTERNO DEPARTAMENTO DE OPERACIONES.
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400*--> C01 CONTROLA EL SALTO DE PAGINA DE LISTAEMP (UN PAGINA POR   *
007500*--> SUCURSAL, VER 0550-IMPRIME-ENCABEZADO-SUC)                   *
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*   ORDCHEQ: ENTRADA SECUENCIAL DEL PROVEEDOR DE IMPRESION. ES UN
008100*   ARCHIVO DE TEXTO DE LINEAS, NO UN ARCHIVO DE REGISTRO FIJO --
008200*   SE DECLARA LINE SEQUENTIAL PARA QUE LAS LINEAS MAS CORTAS DE
008300*   210 POSICIONES LLEGUEN RELLENAS DE ESPACIOS Y NO TRUNQUEN
008400*   LA LECTURA DE CHQORD1 (TICKET 166420)
008500     SELECT ORDCHEQ ASSIGN TO ORDCHEQ
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            FILE STATUS   IS FS-ORDCHEQ
008800                             FSE-ORDCHEQ.
008900
009000*   LISTAEMP: SALIDA DEL LISTADO DE EMPAQUE PARA BODEGA. LINE
009100*   SEQUENTIAL PARA QUE CADA WRITE DE LINEA-REPORTE CIERRE CON EL
009200*   SALTO DE LINEA QUE ESPERA CUALQUIER VISOR DE TEXTO, EN VEZ DE
009300*   UN REGISTRO DE LONGITUD FIJA SIN DELIMITADOR
009400     SELECT LISTAEMP ASSIGN TO LISTAEMP
009500            ORGANIZATION  IS LINE SEQUENTIAL
009600            FILE STATUS   IS FS-LISTAEMP
009700                             FSE-LISTAEMP.
009800
009900*   CLASIFICA-LIBRETAS: ARCHIVO DE TRABAJO DEL SORT (ESTILO       *
010000*   DESCENDENTE, SECUENCIA ASCENDENTE), NO SE ABRE NI CIERRA A    *
010100*   MANO, LO MANEJA EL VERBO SORT DIRECTAMENTE                    *
010200     SELECT CLASIFICA-LIBRETAS ASSIGN TO WORK01
010300            FILE STATUS      IS FS-CLASIFICA.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700******************************************************************
010800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010900******************************************************************
011000*   PEDIDOS DE LIBRETAS RECIBIDOS DEL PROVEEDOR DE IMPRESION
011100 FD ORDCHEQ.
011200    COPY CHQORD1.
011300*   LISTADO DE EMPAQUE PARA BODEGA (UNA PAGINA POR SUCURSAL)
011400 FD LISTAEMP
011500    RECORD CONTAINS 132 CHARACTERS.
011600 01 LINEA-REPORTE                    PIC X(132).
011700
011800*   ARCHIVO DE TRABAJO DEL SORT: UNA LIBRETA YA EXPANDIDA POR
011900*   CADA LINEA, CLASIFICADA POR SUCURSAL DE ENTREGA Y ESTILO
012000 SD CLASIFICA-LIBRETAS.
012100 01 SRT-REG-LIBRETA.
012200*   LLAVES DEL SORT: DESCENDENTE POR ESTILO (BODEGA EMPACA LOS
012300*   ESTILOS DE MAYOR VOLUMEN PRIMERO), ASCENDENTE POR SECUENCIA
012400*   COMO DESEMPATE PARA RESPETAR EL ORDEN DE LECTURA ORIGINAL
012500     02 SRT-SUC-ENTREGA              PIC X(05).
012600     02 SRT-ESTILO                   PIC X(02).
012700     02 SRT-SECUENCIA                PIC 9(08).
012800     02 SRT-DESC-ESTILO              PIC X(30).
012900     02 SRT-CLASIFICACION            PIC X(25).
013000     02 SRT-MONEDA                   PIC X(03).
013100     02 SRT-HOJAS                    PIC 9(03).
013200     02 SRT-CODIGO-SUCURSAL          PIC X(05).
013300     02 SRT-NUMERO-CUENTA            PIC X(10).
013400     02 SRT-SERIAL-LIBRETA           PIC 9(06).
013500     02 SRT-NOMBRE-CUENTA            PIC X(36).
013600     02 SRT-NOM-SUC-ENTREGA          PIC X(36).
013700     02 SRT-NUM-LIBRETAS-ORDEN       PIC 9(04).
013800     02 FILLER                       PIC X(05).
013900
014000 WORKING-STORAGE SECTION.
014100******************************************************************
014200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014300*   UN GRUPO FS-/FSE- POR ARCHIVO ABIERTO, IGUAL A COMO LO PIDE   *
014400*   LA RUTINA DE MANEJO DE ERRORES DE ARCHIVO QUE EL DEPARTAMENTO*
014500*   DE SISTEMAS REQUIERE EN TODO PROGRAMA BATCH DESDE 1994        *
014600******************************************************************
014700 01 WKS-FS-STATUS.
014800    02 WKS-STATUS.
014900*      PEDIDOS DE LIBRETAS DEL PROVEEDOR
015000       04 FS-ORDCHEQ              PIC 9(02) VALUE ZEROES.
015100       04 FSE-ORDCHEQ.
015200          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
015300          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
015400          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
015500*      LISTADO DE EMPAQUE
015600       04 FS-LISTAEMP             PIC 9(02) VALUE ZEROES.
015700       04 FSE-LISTAEMP.
015800          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
015900          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016000          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016100*      ARCHIVO DE TRABAJO DEL SORT
016200       04 FS-CLASIFICA            PIC X(02) VALUE SPACES.
016300*      PARAMETROS POSICIONALES DE LA LLAMADA A DEBD1R00; LLAVE
016400*      QUEDA EN SPACES PORQUE ESTE PROGRAMA NO TIENE ACCESO
016500*      INDEXADO, SOLO SECUENCIAL
016600       04 PROGRAMA                PIC X(08) VALUE SPACES.
016700       04 ARCHIVO                 PIC X(08) VALUE SPACES.
016800       04 ACCION                  PIC X(10) VALUE SPACES.
016900       04 LLAVE                   PIC X(32) VALUE SPACES.
017000       04 FILLER                  PIC X(04) VALUE SPACES.
017100******************************************************************
017200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
017300******************************************************************
017400*--> SUBSCRIPTS Y CONTADORES DE LOS PARRAFOS 0150 A 0600, TODOS    *
017500*--> EN COMP PORQUE SE USAN EN ARITMETICA DE INDICES, NO SE       *
017600*--> IMPRIMEN DIRECTAMENTE                                       *
017700 01 WKS-VARIABLES-TRABAJO.
017800    02 WKS-MASCARA               PIC Z,ZZZ,ZZ9 VALUE ZEROES.
017900    02 WKS-NOMBRE-ARCHIVO        PIC X(40)     VALUE SPACES.
018000    02 WKS-HORA-RELOJ            PIC 9(08)     VALUE ZEROES.
018100    02 WKS-POS                   PIC 9(02) COMP VALUE ZERO.
018200*      SUBSCRIPTS DE 0160-0174, DERIVACION DEL NUMERO DE CORRIDA
018300    02 WKS-POS-KCB               PIC 9(02) COMP VALUE ZERO.
018400    02 WKS-POS-INI               PIC 9(02) COMP VALUE ZERO.
018500    02 WKS-POS-FIN               PIC 9(02) COMP VALUE ZERO.
018600    02 WKS-POS-COPIA             PIC 9(02) COMP VALUE ZERO.
018700    02 WKS-LARGO-DIG             PIC 9(02) COMP VALUE ZERO.
018800    02 WKS-CANT-DIG              PIC 9(02) COMP VALUE ZERO.
018900    02 WKS-DIGITOS-TEMP          PIC X(06)     VALUE SPACES.
019000    02 WKS-DIGITOS-JUST          PIC X(06) JUSTIFIED RIGHT
019100                                                  VALUE SPACES.
019200*      SECUENCIA GLOBAL DEL ARCHIVO DE TRABAJO DEL SORT (SRT-
019300*      -SECUENCIA), PARA CONSERVAR EL ORDEN DE LECTURA ORIGINAL
019400    02 WKS-SECUENCIA-GLOBAL      PIC 9(08) COMP VALUE ZERO.
019500*      CONTROL DE LA EXPANSION DE 0330/0335: CUANTAS LIBRETAS
019600*      LLEVA EL PEDIDO ACTUAL Y CUAL ES EL SERIAL QUE SIGUE
019700    02 WKS-NUM-LIBRETAS          PIC 9(04) COMP VALUE ZERO.
019800    02 WKS-NUM-LIBRETA-ACTUAL    PIC 9(04) COMP VALUE ZERO.
019900    02 WKS-SERIAL-ACTUAL         PIC 9(06) COMP VALUE ZERO.
020000    02 WKS-IDX-ESTILO            PIC 9(02) COMP VALUE ZERO.
020100    02 WKS-DESC-ESTILO-ACTUAL    PIC X(30)     VALUE SPACES.
020200    02 WKS-DESC-ESTILO-MAYUS     PIC X(30)     VALUE SPACES.
020300    02 WKS-CLASIF-ESTILO-ACTUAL  PIC X(25)     VALUE SPACES.
020400    02 WKS-CLASIF-ACTUAL-RESUMEN PIC X(25)     VALUE SPACES.
020500    02 WKS-CONT-TALLY            PIC 9(02) COMP VALUE ZERO.
020600    02 WKS-MONEDA-ACTUAL         PIC X(03)     VALUE SPACES.
020700    02 WKS-HOJAS-ACTUAL          PIC 9(03) COMP VALUE ZERO.
020800    02 WKS-INCREMENTO-ACTUAL     PIC 9(03) COMP VALUE ZERO.
020900    02 WKS-TOTAL-SUCURSALES      PIC 9(05) COMP VALUE ZERO.
021000    02 WKS-TOTAL-LIBRETAS-CORR   PIC 9(07) COMP VALUE ZERO.
021100    02 WKS-SW-ESTILO-ACTUAL      PIC X(02)     VALUE SPACES.
021200    02 WKS-CONT-ESTILO           PIC 9(05) COMP VALUE ZERO.
021300    02 FILLER                    PIC X(04)     VALUE SPACES.
021400*--> AQUI SE COLOCA LA FECHA DE HOY, TOMADA DEL RELOJ DEL SISTEMA
021500    02 WKS-FECHA-HOY-6           PIC 9(06)     VALUE ZEROES.
021600    02 WKS-FECHA-HOY-6R REDEFINES WKS-FECHA-HOY-6.
021700       04 WKS-AA-HOY              PIC 9(02).
021800       04 WKS-MM-HOY              PIC 9(02).
021900       04 WKS-DD-HOY              PIC 9(02).
022000    02 WKS-SIGLO-HOY             PIC 9(02)     VALUE ZEROES.
022100    02 WKS-FECHA-HOY-AAAA        PIC 9(04)     VALUE ZEROES.
022200*--> UN SWITCH POR CADA CONDICION DE FIN/HALLAZGO QUE SE PRUEBA   *
022300*--> EN UN PERFORM...UNTIL; SE REDUCEN A 88-NIVELES PARA QUE EL   *
022400*--> IF QUEDE LEGIBLE EN VEZ DE COMPARAR CONTRA '1' EN CADA SITIO *
022500    02 WKS-FLAGS.
022600       04 WKS-FIN-ORDCHEQ         PIC 9(01) VALUE ZEROES.
022700          88 FIN-ORDCHEQ                    VALUE 1.
022800       04 WKS-FIN-SORT            PIC 9(01) VALUE ZEROES.
022900          88 FIN-SORT                       VALUE 1.
023000       04 WKS-SW-KCB              PIC 9(01) VALUE ZEROES.
023100          88 SI-ENCONTRO-KCB                VALUE 1.
023200       04 WKS-SW-DIGITOS          PIC 9(01) VALUE ZEROES.
023300          88 SI-ENCONTRO-DIGITOS            VALUE 1.
023400       04 WKS-SW-ESTILO           PIC 9(01) VALUE ZEROES.
023500          88 SI-ESTILO-HALLADO              VALUE 1.
023600
023700******************************************************************
023800*   AREA DE TRABAJO DE 0190-NORMALIZA-FECHA (TICKET 166420).      *
023900*   ESTA RUTINA QUEDA DISPONIBLE PARA QUIEN RECIBA UNA FECHA DE   *
024000*   PROVEEDOR EN CUALQUIERA DE LOS 4 FORMATOS CONOCIDOS; HOY NO   *
024100*   HAY NINGUN PUNTO DEL JOB QUE LE PASE UNA FECHA DE TEXTO (LA   *
024200*   FECHA DE LA ORDEN SIEMPRE ES EL RELOJ, VER 0100), PERO QUEDA  *
024300*   COMO RUTINA DE SERVICIO COMPARTIDA IGUAL A COMO              *
024400*   VALIDACION-FIN-DE-MES QUEDA DISPONIBLE EN MORAS1.             *
024500******************************************************************
024600 01 WKS-AREA-NORMALIZA-FECHA.
024700    02 WKS-FECHA-ENTRADA         PIC X(10) VALUE SPACES.
024800    02 WKS-FECHA-SALIDA          PIC X(10) VALUE SPACES.
024900    02 WKS-FECHA-LARGO-ENT       PIC 9(02) COMP VALUE ZERO.
025000    02 WKS-POS-FCH               PIC 9(02) COMP VALUE ZERO.
025100    02 WKS-FECHA-DD-PARTE        PIC X(02) VALUE SPACES.
025200    02 WKS-FECHA-MM-PARTE        PIC X(02) VALUE SPACES.
025300    02 WKS-FECHA-AA-PARTE        PIC X(02) VALUE SPACES.
025400    02 WKS-FECHA-AAAA-PARTE      PIC X(04) VALUE SPACES.
025500    02 FILLER                    PIC X(05) VALUE SPACES.
025600
025700******************************************************************
025800*   TABLA DE ESTILOS DE LIBRETA (CODIGO,DESCRIPCION,MONEDA,HOJAS) *
025900*   FUENTE: CATALOGO DE PRODUCTOS DE CHEQUERAS, 14 ESTILOS        *
026000*   VIGENTES MAS EL DEFAULT QUE APLICA LA SECCION 0340 CUANDO EL  *
026100*   CODIGO NO VIENE EN LA TABLA                                  *
026200******************************************************************
026300 01 WKS-ESTILOS-LITERAL.
026400*   SE CARGA POR VALUE EN VEZ DE LEERLA DE UN ARCHIVO DE PARAMETROS
026500*   PORQUE EL CATALOGO DE ESTILOS CAMBIA CON MUY POCA FRECUENCIA
026600*   (LA ULTIMA VEZ FUE LA ADICION DE LOS 4 ESTILOS BANKER'S, TICKET
026700*   151093); CADA RENGLON ES CODIGO(2)+DESCRIPCION(25)+MONEDA(3)+
026800*   HOJAS(3) = 33 POSICIONES, REDEFINIDO ABAJO COMO TABLA
026900     02 FILLER  PIC X(33) VALUE '01Personal KES             KES050'.
027000     02 FILLER  PIC X(33) VALUE '02Corporate KES            KES100'.
027100*   ESTILOS DE MONEDA EXTRANJERA, PARA CUENTAS QUE NO SON EN KES
027200     02 FILLER  PIC X(33) VALUE '25South African Rand Small ZAR050'.
027300     02 FILLER  PIC X(33) VALUE '45South African Rand Large ZAR100'.
027400     02 FILLER  PIC X(33) VALUE '31Sterling Pound Small     GBP050'.
027500     02 FILLER  PIC X(33) VALUE '51Sterling Pound Large     GBP100'.
027600     02 FILLER  PIC X(33) VALUE '32USA Dollar Small         USD050'.
027700     02 FILLER  PIC X(33) VALUE '52USA Dollar Large         USD100'.
027800     02 FILLER  PIC X(33) VALUE '40EURO Small               EUR050'.
027900     02 FILLER  PIC X(33) VALUE '69EURO Large               EUR100'.
028000*   CHEQUES DE GERENCIA (TICKET 151093), LOS UNICOS QUE USAN
028100*   CHQO-NOMBRE-BENEFICIARIO DE CHQORD1
028200     02 FILLER  PIC X(33) VALUE '71KES Banker''s Cheques     KES100'.
028300     02 FILLER  PIC X(33) VALUE '72USD Banker''s Cheques     USD100'.
028400     02 FILLER  PIC X(33) VALUE '73GBP Banker''s Cheques     GBP100'.
028500     02 FILLER  PIC X(33) VALUE '74EUR Banker''s Cheques     EUR100'.
028600 01 WKS-TABLA-ESTILOS REDEFINES WKS-ESTILOS-LITERAL.
028700     02 WKS-ESTILO-ENTRADA OCCURS 14 TIMES
028800                           INDEXED BY WKS-IDX-TABLA.
028900         03 TEST-CODIGO       PIC X(02).
029000         03 TEST-DESCRIPCION  PIC X(25).
029100         03 TEST-MONEDA       PIC X(03).
029200         03 TEST-HOJAS        PIC 9(03).
029300
029400******************************************************************
029500*   METADATOS DE LA CORRIDA (SE IMPRIMEN EN CADA PAGINA Y EN EL   *
029600*   RESUMEN FINAL)                                                *
029700******************************************************************
029800 01 WKS-METADATOS-CORRIDA.
029900*   CODIGO Y NOMBRE DEL BANCO, FIJOS MIENTRAS EXISTA UNA SOLA
030000*   INSTALACION DE ESTE PROGRAMA (TICKET 166420)
030100    02 META-CODIGO-BANCO        PIC X(02) VALUE '01'.
030200    02 META-NOMBRE-BANCO        PIC X(20) VALUE 'KCB Bank Ltd'.
030300*   NUMERO DE CORRIDA RESUELTO POR 0150, Y SU VERSION CON PREFIJO
030400*   'KCB-' PARA IMPRIMIR EN EL ENCABEZADO DE CADA PAGINA
030500    02 META-NUMERO-CORRIDA      PIC 9(06) VALUE ZEROES.
030600    02 META-CODIGO-PROVEEDOR    PIC X(02) VALUE 'TD'.
030700    02 META-ORDEN-NUMERO        PIC X(10) VALUE SPACES.
030800    02 META-ORDEN-FECHA         PIC X(10) VALUE SPACES.
030900*   TOTALES DE CORRIDA: ORDENES LEIDAS Y LIBRETAS YA EXPANDIDAS
031000*   (ANTES DE DESCARTAR SUCURSAL EN BLANCO, VER TICKET 166420)
031100    02 META-TOTAL-ORDENES       PIC 9(05) COMP VALUE ZERO.
031200    02 META-TOTAL-LIBRETAS      PIC 9(07) COMP VALUE ZERO.
031300    02 FILLER                   PIC X(04) VALUE SPACES.
031400
031500******************************************************************
031600*   ENCABEZADO Y TABLA DE LIBRETAS DE LA SUCURSAL QUE SE ESTA     *
031700*   IMPRIMIENDO (SE LLENA EN LA SALIDA DEL SORT, SE VACIA AL      *
031800*   CAMBIAR DE SUCURSAL -- CONTROL BREAK)                         *
031900******************************************************************
032000 01 WKS-ENCABEZADO-SUC.
032100*   ENC-CANT-FILAS-TABLA ES EL OBJECT OF DEPENDING ON DE LA TABLA
032200*   DE ABAJO; SE PONE EN CERO EN 0540-CIERRE-SUCURSAL PARA VACIAR
032300*   LA TABLA ANTES DE EMPEZAR CON LA SIGUIENTE SUCURSAL
032400    02 ENC-SUC-ENTREGA           PIC X(05) VALUE SPACES.
032500    02 ENC-NOM-SUC-ENTREGA       PIC X(36) VALUE SPACES.
032600    02 ENC-TOTAL-LIBRETAS-SUC    PIC 9(05) COMP VALUE ZERO.
032700    02 ENC-CANT-FILAS-TABLA      PIC 9(04) COMP VALUE ZERO.
032800    02 FILLER                   PIC X(04) VALUE SPACES.
032900
033000*--> TOPE DE 2000 LIBRETAS POR SUCURSAL EN UNA SOLA CORRIDA;       *
033100*--> SUFICIENTE PARA LA SUCURSAL MAS GRANDE DEL BANCO CON MARGEN   *
033200*--> AMPLIO (TICKET 157002 PIDIO LA TABLA, NO UN TOPE ESPECIFICO)  *
033300 01 WKS-TABLA-LIBRETAS-SUC.
033400    02 TBL-LIBRETA OCCURS 1 TO 2000 TIMES
033500                   DEPENDING ON ENC-CANT-FILAS-TABLA
033600                   INDEXED BY WKS-IDX-TBL.
033700*      UNA FILA POR CADA LIBRETA YA EXPANDIDA DE LA SUCURSAL
033800        03 TBL-ESTILO            PIC X(02).
033900        03 TBL-DESC-ESTILO       PIC X(30).
034000        03 TBL-CLASIFICACION     PIC X(25).
034100        03 TBL-NUMERO-CUENTA     PIC X(10).
034200        03 TBL-NOMBRE-CUENTA     PIC X(36).
034300        03 TBL-SERIAL-LIBRETA    PIC 9(06).
034400        03 TBL-SUC-ENTREGA       PIC X(05).
034500        03 TBL-NOM-SUC-ENTREGA   PIC X(36).
034600        03 FILLER                PIC X(04).
034700
034800******************************************************************
034900*                     L I N E A S   D E L   R E P O R T E         *
035000******************************************************************
035100*--> CADA LIN-xxx ES UNA IMAGEN COMPLETA DE 132 POSICIONES (PAPEL *
035200*--> ANCHO DE IMPRESORA DE CADENA); SE MUEVE A LINEA-REPORTE DE   *
035300*--> LA FD LISTAEMP ANTES DE CADA WRITE                           *
035400 01 LIN-TITULO.
035500*   TITULO CENTRADO AL INICIO DE CADA PAGINA DE SUCURSAL, ANTES
035600*   DEL CONTROL BREAK DE 0550-IMPRIME-ENCABEZADO-SUC
035700    02 FILLER                   PIC X(60) VALUE SPACES.
035800    02 FILLER                   PIC X(12) VALUE 'PACKING LIST'.
035900    02 FILLER                   PIC X(60) VALUE SPACES.
036000
036100 01 LIN-SUCURSAL.
036200*   NOMBRE Y CODIGO DE LA SUCURSAL DE ENTREGA, DEBAJO DEL TITULO
036300    02 FILLER                   PIC X(17) VALUE
036400                                      'DELIVERY BRANCH: '.
036500    02 LSU-NOMBRE                PIC X(36).
036600    02 FILLER                   PIC X(02) VALUE ' ('.
036700    02 LSU-CODIGO                PIC X(05).
036800    02 FILLER                   PIC X(01) VALUE ')'.
036900    02 FILLER                   PIC X(71) VALUE SPACES.
037000
037100 01 LIN-ENCABEZADO-1.
037200    02 FILLER                   PIC X(11) VALUE 'BANK NAME: '.
037300    02 LE1-BANCO                 PIC X(20).
037400    02 FILLER                   PIC X(03) VALUE SPACES.
037500    02 FILLER                   PIC X(14) VALUE
037600                                      'ORDER NUMBER: '.
037700    02 LE1-ORDEN                 PIC X(10).
037800    02 FILLER                   PIC X(74) VALUE SPACES.
037900
038000*--> DOS LINEAS DE ENCABEZADO SEPARADAS (LIN-ENCABEZADO-1 Y -2)    *
038100*--> PORQUE BODEGA PIDIO QUE LA FECHA Y EL TOTAL DE LIBRETAS      *
038200*--> QUEDARAN EN SU PROPIA LINEA, SEPARADOS DEL NOMBRE DEL BANCO  *
038300 01 LIN-ENCABEZADO-2.
038400    02 FILLER                   PIC X(12) VALUE
038500                                      'ORDER DATE: '.
038600    02 LE2-FECHA                 PIC X(10).
038700    02 FILLER                   PIC X(03) VALUE SPACES.
038800    02 FILLER                   PIC X(13) VALUE
038900                                      'TOTAL BOOKS: '.
039000    02 LE2-TOTAL                 PIC ZZZZ9.
039100    02 FILLER                   PIC X(89) VALUE SPACES.
039200
039300 01 LIN-BLANCO                  PIC X(132) VALUE SPACES.
039400
039500*--> LAS TRES LIN-RESUMEN-xxx FORMAN LA TABLA 'BOOK STYLE' DEL     *
039600*--> RESUMEN POR SUCURSAL, CON BARRA VERTICAL COMO SEPARADOR DE   *
039700*--> COLUMNA (ESTILO DE REPORTE DE ESTA APLICACION DESDE 2006)    *
039800 01 LIN-RESUMEN-TITULO.
039900    02 FILLER                   PIC X(26) VALUE 'BOOK STYLE'.
040000    02 FILLER                   PIC X(01) VALUE '|'.
040100    02 FILLER                   PIC X(15) VALUE 'NUMBER OF BOOKS'.
040200    02 FILLER                   PIC X(90) VALUE SPACES.
040300
040400 01 LIN-RESUMEN-DETALLE.
040500    02 LRS-ESTILO-LABEL          PIC X(25).
040600    02 FILLER                   PIC X(01) VALUE SPACES.
040700    02 FILLER                   PIC X(01) VALUE '|'.
040800    02 FILLER                   PIC X(08) VALUE SPACES.
040900    02 LRS-CANT                  PIC ZZZ,ZZ9.
041000    02 FILLER                   PIC X(90) VALUE SPACES.
041100
041200 01 LIN-RESUMEN-TOTAL.
041300    02 FILLER                   PIC X(25) VALUE 'TOTAL'.
041400    02 FILLER                   PIC X(01) VALUE SPACES.
041500    02 FILLER                   PIC X(01) VALUE '|'.
041600    02 FILLER                   PIC X(08) VALUE SPACES.
041700    02 LRT-CANT                  PIC ZZZ,ZZ9.
041800    02 FILLER                   PIC X(90) VALUE SPACES.
041900
042000*--> LIN-DETALLE-xxx ES EL DETALLE POR LIBRETA (TICKET 157002),   *
042100*--> TAMBIEN SEPARADO POR BARRAS, UNA FILA POR CADA RENGLON DE    *
042200*--> WKS-TABLA-LIBRETAS-SUC                                      *
042300 01 LIN-DETALLE-TITULO.
042400*   ENCABEZADO DE COLUMNAS DE LA TABLA DE DETALLE, IMPRESO UNA
042500*   VEZ POR 0550 ANTES DEL PRIMER LIN-DETALLE-FILA DE LA SUCURSAL
042600    02 FILLER                   PIC X(10) VALUE 'BOOK CODE '.
042700    02 FILLER                   PIC X(01) VALUE '|'.
042800    02 FILLER                   PIC X(37) VALUE 'ACCOUNT NAME'.
042900    02 FILLER                   PIC X(01) VALUE '|'.
043000    02 FILLER                   PIC X(15) VALUE 'ACCOUNT NUMBER '.
043100    02 FILLER                   PIC X(01) VALUE '|'.
043200    02 FILLER                   PIC X(13) VALUE 'START SERIAL '.
043300    02 FILLER                   PIC X(01) VALUE '|'.
043400    02 FILLER                   PIC X(12) VALUE 'BRANCH CODE '.
043500    02 FILLER                   PIC X(01) VALUE '|'.
043600    02 FILLER                   PIC X(37) VALUE 'DELIVERY BRANCH'.
043700    02 FILLER                   PIC X(03) VALUE SPACES.
043800
043900 01 LIN-DETALLE-FILA.
044000*   MOVIDO DESDE TBL-LIBRETA (WKS-TABLA-LIBRETAS-SUC) POR
044100*   0571-IMPRIME-FILA-DETALLE, UNA VEZ POR CADA RENGLON DE LA
044200*   TABLA DE LA SUCURSAL
044300    02 LRD-ESTILO                PIC X(02).
044400    02 FILLER                   PIC X(08) VALUE SPACES.
044500    02 FILLER                   PIC X(01) VALUE '|'.
044600    02 LRD-NOMBRE                PIC X(36).
044700    02 FILLER                   PIC X(01) VALUE '|'.
044800    02 LRD-CUENTA                PIC X(10).
044900    02 FILLER                   PIC X(05) VALUE SPACES.
045000    02 FILLER                   PIC X(01) VALUE '|'.
045100    02 LRD-SERIAL                PIC X(06).
045200    02 FILLER                   PIC X(07) VALUE SPACES.
045300    02 FILLER                   PIC X(01) VALUE '|'.
045400    02 LRD-SUC-CODE              PIC X(05).
045500    02 FILLER                   PIC X(07) VALUE SPACES.
045600    02 FILLER                   PIC X(01) VALUE '|'.
045700    02 LRD-SUC-NOMBRE            PIC X(36).
045800    02 FILLER                   PIC X(04) VALUE SPACES.
045900
046000*--> LAS CUATRO LIN-RESUMEN-CORRIDA-x SE IMPRIMEN UNA SOLA VEZ, AL *
046100*--> FINAL DEL JOB, EN 0600-IMPRIME-RESUMEN-CORRIDA -- NO TIENEN  *
046200*--> RELACION CON LIN-RESUMEN-TITULO/DETALLE/TOTAL DE ARRIBA      *
046300 01 LIN-RESUMEN-CORRIDA-1.
046400    02 FILLER                   PIC X(25) VALUE
046500                                      'TOTAL DELIVERY BRANCHES:'.
046600    02 LRC1-SUC                  PIC ZZZZ9.
046700    02 FILLER                   PIC X(102) VALUE SPACES.
046800
046900 01 LIN-RESUMEN-CORRIDA-2.
047000    02 FILLER                   PIC X(25) VALUE
047100                                      'TOTAL BOOKS PRODUCED:   '.
047200    02 LRC2-LIBRETAS             PIC ZZZ,ZZZ,ZZ9.
047300    02 FILLER                   PIC X(98) VALUE SPACES.
047400
047500 01 LIN-RESUMEN-CORRIDA-3.
047600    02 FILLER                   PIC X(25) VALUE
047700                                      'ORDERS READ FROM FILE:  '.
047800    02 LRC3-ORDENES              PIC ZZZZ9.
047900    02 FILLER                   PIC X(102) VALUE SPACES.
048000
048100 01 LIN-RESUMEN-CORRIDA-4.
048200    02 FILLER                   PIC X(25) VALUE
048300                                      'TOTAL BOOKS EXPANDED:   '.
048400    02 LRC4-LIBRETAS-EXPANDIDAS  PIC ZZZ,ZZZ,ZZ9.
048500    02 FILLER                   PIC X(98) VALUE SPACES.
048600
048700******************************************************************
048800 PROCEDURE DIVISION.
048900******************************************************************
049000*               S E C C I O N    P R I N C I P A L
049100******************************************************************
049200*--> SECUENCIA DE TODA LA CORRIDA: ABRE ARCHIVOS, DERIVA FECHA Y   *
049300*--> NUMERO DE CORRIDA, CORRE EL SORT DE EXPANSION/CLASIFICACION  *
049400*--> DE LIBRETAS (QUE EMITE EL LISTADO POR SUCURSAL DESDE SU       *
049500*--> PROPIA OUTPUT PROCEDURE), IMPRIME EL RESUMEN FINAL Y CIERRA   *
049600*--> TODO. NO HAY NADA MAS QUE SE EJECUTE FUERA DE ESTA CADENA.    *
049700 000-MAIN SECTION.
049800     PERFORM APERTURA-ARCHIVOS
049900     PERFORM 0100-INICIO-CORRIDA
050000     PERFORM 0150-DERIVA-NO-CORRIDA
050100*--> EL SORT SUSTITUYE EL ARCHIVO INDEXADO DE TRABAJO QUE SE       *
050200*--> USABA ANTES DE TICKET 157002 PARA ORDENAR LIBRETAS POR        *
050300*--> SUCURSAL; LA CLAVE DESCENDENTE DE ESTILO ES LA QUE BODEGA     *
050400*--> PIDIO PARA QUE EL RESUMEN SALGA DEL ESTILO MAS ALTO AL MAS    *
050500*--> BAJO, Y LA SECUENCIA ASCENDENTE SOLO DESAMPATA CUANDO DOS      *
050600*--> LIBRETAS CAEN EN LA MISMA SUCURSAL Y ESTILO                   *
050700     SORT CLASIFICA-LIBRETAS
050800          ASCENDING KEY SRT-SUC-ENTREGA
050900          DESCENDING KEY SRT-ESTILO
051000          ASCENDING KEY SRT-SECUENCIA
051100          INPUT PROCEDURE  IS 0300-PROCESO-ENTRADA-SORT
051200          OUTPUT PROCEDURE IS 0500-PROCESO-SALIDA-SORT
051300     IF FS-CLASIFICA NOT = '00'
051400        DISPLAY '>>> ERROR EN EL SORT DE LIBRETAS, STATUS: '
051500                FS-CLASIFICA UPON CONSOLE
051600        MOVE 91 TO RETURN-CODE
051700     END-IF
051800     PERFORM 0600-IMPRIME-RESUMEN-CORRIDA
051900     PERFORM CIERRA-ARCHIVOS
052000     STOP RUN.
052100 000-MAIN-E. EXIT.
052200
052300******************************************************************
052400*   APERTURA-ARCHIVOS. SI ORDCHEQ O LISTAEMP NO ABREN SE LLAMA A   *
052500*   LA RUTINA DE BITACORA DE FSE (DEBD1R00, LA MISMA QUE USAN      *
052600*   TODOS LOS PROGRAMAS DE ESTA APLICACION) Y SE DETIENE LA        *
052700*   CORRIDA -- NO TIENE SENTIDO PRODUCIR UN LISTADO PARCIAL        *
052800******************************************************************
052900 APERTURA-ARCHIVOS SECTION.
053000*--> DEBD1R00 ES LA RUTINA CORPORATIVA QUE ESCRIBE LA BITACORA DE *
053100*--> ERRORES DE ARCHIVO (FILE STATUS + FEEDBACK) PARA QUE EL      *
053200*--> OPERADOR DE TURNO PUEDA REVISAR QUE PASO SIN TENER QUE       *
053300*--> RASTREAR LA CONSOLA DEL JOB                                 *
053400     MOVE 'KCPACK01' TO PROGRAMA
053500     OPEN INPUT  ORDCHEQ
053600          OUTPUT LISTAEMP
053700     IF FS-ORDCHEQ NOT EQUAL 0
053800        MOVE 'OPEN'      TO ACCION
053900        MOVE SPACES      TO LLAVE
054000        MOVE 'ORDCHEQ'   TO ARCHIVO
054100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
054200                              FS-ORDCHEQ, FSE-ORDCHEQ
054300        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ORDCHEQ<<<'
054400                UPON CONSOLE
054500        MOVE  91 TO RETURN-CODE
054600        STOP RUN
054700     END-IF
054800*--> SI LISTAEMP NO ABRE YA NO TIENE CASO DEJAR ORDCHEQ ABIERTO,   *
054900*--> SE CIERRA ANTES DE DETENER LA CORRIDA                        *
055000     IF FS-LISTAEMP NOT EQUAL 0
055100        MOVE 'OPEN'      TO ACCION
055200        MOVE SPACES      TO LLAVE
055300        MOVE 'LISTAEMP'  TO ARCHIVO
055400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
055500                              FS-LISTAEMP, FSE-LISTAEMP
055600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO LISTAEMP<'
055700                UPON CONSOLE
055800        MOVE  91 TO RETURN-CODE
055900        CLOSE ORDCHEQ
056000        STOP RUN
056100     END-IF.
056200 APERTURA-ARCHIVOS-E. EXIT.
056300
056400******************************************************************
056500*   FECHA DE HOY (SE USA SI EL ARCHIVO NO TRAE UNA FECHA PROPIA   *
056600*   Y PARA LA FECHA DE LA ORDEN QUE SALE EN CADA PAGINA)          *
056700******************************************************************
056800 0100-INICIO-CORRIDA SECTION.
056900*--> FECHA DEL PEDIDO = FECHA DEL RELOJ, SIEMPRE (TICKET 166420 -- *
057000*--> EL PROVEEDOR NO MANDA FECHA DE ORDEN EN ESTE LAYOUT)          *
057100     ACCEPT WKS-FECHA-HOY-6 FROM DATE
057200     IF WKS-AA-HOY < 50
057300        MOVE 20 TO WKS-SIGLO-HOY
057400     ELSE
057500        MOVE 19 TO WKS-SIGLO-HOY
057600     END-IF
057700*--> ACCEPT FROM DATE SOLO TRAE 2 DIGITOS DE ANIO; EL CORTE DE     *
057800*--> ARRIBA (< 50 = SIGLO 21) ES EL MISMO QUE USA 0198 PARA        *
057900*--> FECHAS DE TEXTO DE 2 DIGITOS                                 *
058000     COMPUTE WKS-FECHA-HOY-AAAA =
058100             (WKS-SIGLO-HOY * 100) + WKS-AA-HOY
058200     STRING WKS-FECHA-HOY-AAAA    DELIMITED BY SIZE
058300            '-'                   DELIMITED BY SIZE
058400            WKS-MM-HOY            DELIMITED BY SIZE
058500            '-'                   DELIMITED BY SIZE
058600            WKS-DD-HOY            DELIMITED BY SIZE
058700            INTO META-ORDEN-FECHA
058800     END-STRING.
058900 0100-INICIO-CORRIDA-E. EXIT.
059000
059100******************************************************************
059200*   NUMERO DE CORRIDA: EL PROVEEDOR LO EMBEBE EN EL NOMBRE DEL    *
059300*   ARCHIVO (KCB-NNNNNN...), SI NO SE ENCUENTRA ASI SE TOMA EL    *
059400*   PRIMER NUMERO DE 3 A 6 DIGITOS DEL NOMBRE, Y SI NO HAY NADA   *
059500*   UTILIZABLE SE DERIVA DEL RELOJ DEL SISTEMA (TICKET 136045)    *
059600******************************************************************
059700 0150-DERIVA-NO-CORRIDA SECTION.
059800*--> EL JCL DEL JOB DEJA EL NOMBRE DEL ARCHIVO QUE ENTREGO EL      *
059900*--> PROVEEDOR EN SYSIN (TICKET 136045); SE PASA A MAYUSCULAS     *
060000*--> PORQUE ALGUNOS ENVIOS LLEGAN EN MINUSCULA                    *
060100     ACCEPT WKS-NOMBRE-ARCHIVO FROM SYSIN
060200     INSPECT WKS-NOMBRE-ARCHIVO CONVERTING
060300             'abcdefghijklmnopqrstuvwxyz'
060400          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
060500*--> SE PRUEBAN LOS TRES METODOS EN ORDEN DE CONFIABILIDAD: EL    *
060600*--> GUION 'KCB-' PRIMERO, LUEGO CUALQUIER CORRIDA DE DIGITOS, Y  *
060700*--> SOLO SI NINGUNO FUNCIONA SE CAE AL RELOJ DEL SISTEMA         *
060800     PERFORM 0160-BUSCA-KCB-GUION
060900     IF NOT SI-ENCONTRO-KCB
061000        PERFORM 0170-BUSCA-DIGITOS
061100     END-IF
061200     IF NOT SI-ENCONTRO-KCB AND NOT SI-ENCONTRO-DIGITOS
061300        PERFORM 0180-NUMERO-POR-RELOJ
061400     END-IF
061500*--> SE NORMALIZA SIEMPRE AL PREFIJO 'KCB-' PARA QUE META-ORDEN-  *
061600*--> -NUMERO QUEDE IGUAL SIN IMPORTAR CUAL DE LOS TRES METODOS    *
061700*--> RESOLVIO EL NUMERO DE CORRIDA                                *
061800     STRING 'KCB-'              DELIMITED BY SIZE
061900            META-NUMERO-CORRIDA DELIMITED BY SIZE
062000            INTO META-ORDEN-NUMERO
062100     END-STRING.
062200 0150-DERIVA-NO-CORRIDA-E. EXIT.
062300
062400*--> EXPLORA LAS PRIMERAS 36 POSICIONES DEL NOMBRE DE ARCHIVO       *
062500*--> BUSCANDO EL GUION DEL PATRON 'KCB-' QUE EL PROVEEDOR EMPEZO   *
062600*--> A USAR EN 2001 (TICKET 136045)                                *
062700 0160-BUSCA-KCB-GUION SECTION.
062800*--> SOLO RECORRE HASTA LA POSICION 36 PORQUE WKS-NOMBRE-ARCHIVO  *
062900*--> NUNCA TRAE EL GUION MAS ALLA DE ESE PUNTO EN NINGUNA DE LAS  *
063000*--> VARIANTES DE NOMBRE QUE MANDA EL PROVEEDOR                  *
063100     PERFORM 0161-EXPLORA-KCB VARYING WKS-POS FROM 1 BY 1
063200        UNTIL WKS-POS > 36 OR SI-ENCONTRO-KCB
063300     IF SI-ENCONTRO-KCB
063400        PERFORM 0162-EXTRAE-DIGITOS-KCB
063500     END-IF.
063600 0160-BUSCA-KCB-GUION-E. EXIT.
063700
063800 0161-EXPLORA-KCB SECTION.
063900*--> PRUEBA UNA SOLA POSICION, LLAMADA REPETIDAS VECES POR EL      *
064000*--> PERFORM...VARYING DE 0160                                     *
064100*--> SI EL GUION NO APARECE EN LAS PRIMERAS 36 POSICIONES, 0160    *
064200*--> DEJA EL SWITCH APAGADO Y 0150 SIGUE CON EL PLAN B (DIGITOS)   *
064300     IF WKS-NOMBRE-ARCHIVO (WKS-POS:4) = 'KCB-'
064400        MOVE WKS-POS TO WKS-POS-KCB
064500        SET SI-ENCONTRO-KCB TO TRUE
064600     END-IF.
064700 0161-EXPLORA-KCB-E. EXIT.
064800
064900 0162-EXTRAE-DIGITOS-KCB SECTION.
065000*--> COPIA HASTA 6 DIGITOS DESPUES DEL GUION. SI NO HAY NINGUNO    *
065100*--> AHI (NOMBRE MAL FORMADO) SE APAGA EL SWITCH PARA QUE 0150     *
065200*--> SIGA CON EL PLAN B (0170-BUSCA-DIGITOS)                       *
065300     MOVE SPACES TO WKS-DIGITOS-TEMP
065400     MOVE 0      TO WKS-CANT-DIG
065500     COMPUTE WKS-POS-INI = WKS-POS-KCB + 4
065600*--> WKS-POS-KCB APUNTA AL GUION MISMO; +4 SALTA 'KCB-' (4         *
065700*--> CARACTERES) PARA QUE WKS-POS-INI QUEDE EN EL PRIMER DIGITO     *
065800     PERFORM 0163-TOMA-UN-DIGITO
065900        VARYING WKS-POS-COPIA FROM WKS-POS-INI BY 1
066000        UNTIL WKS-POS-COPIA > 40 OR WKS-CANT-DIG = 6
066100           OR WKS-NOMBRE-ARCHIVO (WKS-POS-COPIA:1) < '0'
066200           OR WKS-NOMBRE-ARCHIVO (WKS-POS-COPIA:1) > '9'
066300*--> WKS-DIGITOS-JUST ES JUSTIFIED RIGHT PARA QUE LOS DIGITOS      *
066400*--> QUEDEN ALINEADOS A LA DERECHA Y EL REPLACING LEADING SPACE    *
066500*--> LOS RELLENE DE CEROS A LA IZQUIERDA COMO NUMERO DE CORRIDA     *
066600     IF WKS-CANT-DIG > 0
066700        MOVE WKS-DIGITOS-TEMP TO WKS-DIGITOS-JUST
066800        INSPECT WKS-DIGITOS-JUST REPLACING LEADING SPACE BY '0'
066900        MOVE WKS-DIGITOS-JUST TO META-NUMERO-CORRIDA
067000     ELSE
067100        MOVE 0 TO WKS-SW-KCB
067200     END-IF.
067300 0162-EXTRAE-DIGITOS-KCB-E. EXIT.
067400
067500 0163-TOMA-UN-DIGITO SECTION.
067600*--> COPIA UN CARACTER AL AREA TEMPORAL; SE REUTILIZA TAMBIEN      *
067700*--> DESDE 0173-ACEPTA-CORRIDA-DIGITOS                             *
067800     ADD 1 TO WKS-CANT-DIG
067900     MOVE WKS-NOMBRE-ARCHIVO (WKS-POS-COPIA:1)
068000       TO WKS-DIGITOS-TEMP (WKS-CANT-DIG:1).
068100 0163-TOMA-UN-DIGITO-E. EXIT.
068200
068300******************************************************************
068400*   PLAN B CUANDO EL NOMBRE NO TRAE 'KCB-': SE BUSCA CUALQUIER     *
068500*   CORRIDA DE 3 A 6 DIGITOS CONSECUTIVOS EN EL NOMBRE (EL         *
068600*   PROVEEDOR A VECES MANDA SOLO EL NUMERO SIN EL PREFIJO)         *
068700******************************************************************
068800 0170-BUSCA-DIGITOS SECTION.
068900*--> SE LLEGA AQUI SOLO CUANDO 0160 NO ENCONTRO EL GUION 'KCB-';  *
069000*--> ESTE PARRAFO ES EL PLAN B, BUSCANDO CUALQUIER CORRIDA DE     *
069100*--> DIGITOS SUELTA EN EL NOMBRE                                  *
069200     PERFORM 0171-EXPLORA-INICIO-DIGITO
069300        VARYING WKS-POS FROM 1 BY 1
069400        UNTIL WKS-POS > 40 OR SI-ENCONTRO-DIGITOS.
069500 0170-BUSCA-DIGITOS-E. EXIT.
069600
069700 0171-EXPLORA-INICIO-DIGITO SECTION.
069800*--> SOLO CALIFICA COMO INICIO DE CORRIDA SI LA POSICION ANTERIOR  *
069900*--> NO ES TAMBIEN UN DIGITO (EVITA CONTAR DOS VECES LA MISMA      *
070000*--> CORRIDA)                                                     *
070100     IF WKS-NOMBRE-ARCHIVO (WKS-POS:1) >= '0'
070200        AND WKS-NOMBRE-ARCHIVO (WKS-POS:1) <= '9'
070300        AND (WKS-POS = 1
070400             OR WKS-NOMBRE-ARCHIVO (WKS-POS - 1:1) < '0'
070500             OR WKS-NOMBRE-ARCHIVO (WKS-POS - 1:1) > '9')
070600        MOVE WKS-POS TO WKS-POS-INI
070700        PERFORM 0172-MIDE-CORRIDA-DIGITOS
070800*-->    EL RANGO 3-6 DIGITOS EVITA TOMAR UN DIGITO SUELTO DEL      *
070900*-->    NOMBRE (P.EJ. UN "1" DE VERSION) COMO SI FUERA EL NUMERO   *
071000*-->    DE CORRIDA, Y CABE EN EL CAMPO DE 6 POSICIONES             *
071100        IF WKS-LARGO-DIG >= 3 AND WKS-LARGO-DIG <= 6
071200           PERFORM 0173-ACEPTA-CORRIDA-DIGITOS
071300        END-IF
071400     END-IF.
071500 0171-EXPLORA-INICIO-DIGITO-E. EXIT.
071600
071700 0172-MIDE-CORRIDA-DIGITOS SECTION.
071800*--> SOLO MIDE CUANTOS DIGITOS SEGUIDOS HAY A PARTIR DE            *
071900*--> WKS-POS-INI, NO LOS ACEPTA TODAVIA (ESO LO HACE 0173 SOLO     *
072000*--> SI EL LARGO CALIFICA)                                        *
072100     MOVE 0 TO WKS-LARGO-DIG
072200     PERFORM 0174-AVANZA-CORRIDA
072300        VARYING WKS-POS-FIN FROM WKS-POS-INI BY 1
072400        UNTIL WKS-POS-FIN > 40
072500           OR WKS-NOMBRE-ARCHIVO (WKS-POS-FIN:1) < '0'
072600           OR WKS-NOMBRE-ARCHIVO (WKS-POS-FIN:1) > '9'.
072700 0172-MIDE-CORRIDA-DIGITOS-E. EXIT.
072800
072900 0174-AVANZA-CORRIDA SECTION.
073000*--> PARRAFO DE UNA SOLA LINEA, EXISTE PORQUE EL VERBO PERFORM    *
073100*--> VARYING DE 0172 NECESITA UN NOMBRE DE PARRAFO, NO ACEPTA     *
073200*--> UN IMPERATIVE-STATEMENT SUELTO                                *
073300     ADD 1 TO WKS-LARGO-DIG.
073400 0174-AVANZA-CORRIDA-E. EXIT.
073500
073600 0173-ACEPTA-CORRIDA-DIGITOS SECTION.
073700*--> YA SE SABE QUE LA CORRIDA CALIFICA (3 A 6 DIGITOS), SE        *
073800*--> COPIA Y SE MARCA COMO ENCONTRADA                              *
073900     MOVE SPACES TO WKS-DIGITOS-TEMP
074000     MOVE 0      TO WKS-CANT-DIG
074100     PERFORM 0163-TOMA-UN-DIGITO
074200        VARYING WKS-POS-COPIA FROM WKS-POS-INI BY 1
074300        UNTIL WKS-CANT-DIG = WKS-LARGO-DIG
074400     MOVE WKS-DIGITOS-TEMP TO WKS-DIGITOS-JUST
074500     INSPECT WKS-DIGITOS-JUST REPLACING LEADING SPACE BY '0'
074600     MOVE WKS-DIGITOS-JUST TO META-NUMERO-CORRIDA
074700     SET SI-ENCONTRO-DIGITOS TO TRUE.
074800 0173-ACEPTA-CORRIDA-DIGITOS-E. EXIT.
074900
075000*--> PLAN C: NI 'KCB-' NI UNA CORRIDA DE DIGITOS UTILIZABLE EN EL  *
075100*--> NOMBRE -- SE DERIVA EL NUMERO DE CORRIDA DE LA HORA DEL       *
075200*--> RELOJ (IGUAL QUE LO HACIA EL PROGRAMA ANTES DE TICKET 136045) *
075300 0180-NUMERO-POR-RELOJ SECTION.
075400     ACCEPT WKS-HORA-RELOJ FROM TIME
075500     MOVE WKS-HORA-RELOJ (3:6) TO META-NUMERO-CORRIDA.
075600 0180-NUMERO-POR-RELOJ-E. EXIT.
075700
075800******************************************************************
075900*   NORMALIZA-FECHA (TICKET 166420) -- RECIBE EN WKS-FECHA-ENTRADA*
076000*   UNA FECHA DE PROVEEDOR EN CUALQUIERA DE LOS 4 FORMATOS QUE SE *
076100*   HAN VISTO EN LOS ARCHIVOS DE ORDCHEQ A LO LARGO DE LOS ANIOS  *
076200*   (DD/MM/YY, DDMMYY, DD/MM/YYYY, AAAA-MM-DD) Y DEJA EL RESULTADO*
076300*   YA NORMALIZADO EN WKS-FECHA-SALIDA COMO AAAA-MM-DD. SI VIENE  *
076400*   EN BLANCO O EN UN FORMATO QUE NO SE RECONOCE, SE USA LA FECHA *
076500*   DE HOY (LA MISMA QUE CALCULA 0100-INICIO-CORRIDA).            *
076600*                                                                 *
076700*   ESTA RUTINA SE HIZO COMO UNA SOLA CORRIDA DE PARRAFOS          *
076800*   (0191 A 0196) EN VEZ DE UN PERFORM SEPARADO POR CADA FORMATO,  *
076900*   IGUAL A COMO QUEDARON LAS RUTINAS DE PANTALLA EN              *
077000*   JM47ADM (SEND-MAP/LIMPIA-MAPA, ETC): EL DESPACHADOR (0191)    *
077100*   DECIDE CON GO TO A CUAL PARRAFO DE FORMATO SALTAR, Y CADA     *
077200*   PARRAFO DE FORMATO, AL TERMINAR, SALTA CON OTRO GO TO AL      *
077300*   EXIT COMUN (0196-FECHA-DEFECTO-HOY-E) EN VEZ DE REGRESAR AL   *
077400*   DESPACHADOR. EL LLAMADOR SOLO HACE UN PERFORM X THRU X-E      *
077500*   SOBRE TODA LA CORRIDA.                                       *
077600******************************************************************
077700 0190-NORMALIZA-FECHA SECTION.
077800     PERFORM 0191-MIDE-LARGO-ENTRADA
077900        THRU 0196-FECHA-DEFECTO-HOY-E.
078000 0190-NORMALIZA-FECHA-E. EXIT.
078100
078200******************************************************************
078300*   DESPACHADOR: MIDE EL LARGO REAL DE LA FECHA DE ENTRADA (SIN   *
078400*   LOS BLANCOS DE RELLENO A LA DERECHA) Y, SEGUN EL LARGO Y LA   *
078500*   POSICION DEL SEPARADOR, SALTA CON GO TO AL PARRAFO QUE SABE   *
078600*   DESCIFRAR ESE FORMATO. SI NINGUNO CALZA, CAE EN EL DEFAULT    *
078700*   (0196) POR EL GO TO INCONDICIONAL DEL FINAL.                  *
078800******************************************************************
078900 0191-MIDE-LARGO-ENTRADA SECTION.
079000*--> DISPATCHER DE LA RUTINA: MIDE CUANTOS CARACTERES NO-BLANCO   *
079100*--> TRAE WKS-FECHA-ENTRADA Y, CON ESO Y LA POSICION DEL          *
079200*--> SEPARADOR, DECIDE A CUAL DE LOS 4 FORMATOS SALTAR             *
079300     MOVE 0 TO WKS-FECHA-LARGO-ENT
079400     IF WKS-FECHA-ENTRADA NOT = SPACES
079500        PERFORM 0191A-CUENTA-UN-CARACTER
079600           VARYING WKS-POS-FCH FROM 1 BY 1
079700           UNTIL WKS-POS-FCH > 10
079800              OR WKS-FECHA-ENTRADA (WKS-POS-FCH:1) = SPACE
079900     END-IF
080000*--> AAAA-MM-DD: 10 POSICIONES, GUION EN LA POSICION 5            *
080100     IF WKS-FECHA-LARGO-ENT = 10
080200        AND WKS-FECHA-ENTRADA (5:1) = '-'
080300        GO TO 0192-FECHA-YA-NORMALIZADA
080400     END-IF
080500*--> DD/MM/AAAA: 10 POSICIONES, SLASH EN LA POSICION 3            *
080600     IF WKS-FECHA-LARGO-ENT = 10
080700        AND WKS-FECHA-ENTRADA (3:1) = '/'
080800        GO TO 0193-FECHA-DIA-MES-ANIO-LARGO
080900     END-IF
081000*--> DD/MM/AA: 8 POSICIONES, SLASH EN LA POSICION 3               *
081100     IF WKS-FECHA-LARGO-ENT = 8
081200        AND WKS-FECHA-ENTRADA (3:1) = '/'
081300        GO TO 0194-FECHA-DIA-MES-ANIO-CORTO
081400     END-IF
081500*--> DDMMAA SIN SEPARADORES: 6 POSICIONES                         *
081600     IF WKS-FECHA-LARGO-ENT = 6
081700        GO TO 0195-FECHA-DIA-MES-ANIO-SIN-SEP
081800     END-IF
081900*--> EN BLANCO O FORMATO DESCONOCIDO -- CAE AL DEFAULT            *
082000     GO TO 0196-FECHA-DEFECTO-HOY.
082100 0191-MIDE-LARGO-ENTRADA-E. EXIT.
082200
082300 0191A-CUENTA-UN-CARACTER SECTION.
082400*--> SUFIJO 'A' PORQUE SOLO EXISTE PARA DARLE CUERPO AL           *
082500*--> PERFORM...VARYING DE 0191, NO TIENE NUMERO PROPIO DENTRO     *
082600*--> DE LA SECUENCIA 0192-0196                                    *
082700     ADD 1 TO WKS-FECHA-LARGO-ENT.
082800 0191A-CUENTA-UN-CARACTER-E. EXIT.
082900
083000 0192-FECHA-YA-NORMALIZADA SECTION.
083100*--> EL PROVEEDOR YA MANDO AAAA-MM-DD, SOLO SE TRASLADA; SE       *
083200*--> BRINCA EL RESTO DE LA CORRIDA CON GO TO AL EXIT COMUN         *
083300     MOVE WKS-FECHA-ENTRADA TO WKS-FECHA-SALIDA
083400     GO TO 0196-FECHA-DEFECTO-HOY-E.
083500 0192-FECHA-YA-NORMALIZADA-E. EXIT.
083600
083700 0193-FECHA-DIA-MES-ANIO-LARGO SECTION.
083800*--> FORMATO DD/MM/AAAA (10 POSICIONES, ANIO YA DE 4 DIGITOS)      *
083900*--> NO NECESITA 0198-ARMA-ANIO-CON-SIGLO PORQUE EL SIGLO YA VIENE *
084000     MOVE WKS-FECHA-ENTRADA (1:2) TO WKS-FECHA-DD-PARTE
084100     MOVE WKS-FECHA-ENTRADA (4:2) TO WKS-FECHA-MM-PARTE
084200     MOVE WKS-FECHA-ENTRADA (7:4) TO WKS-FECHA-AAAA-PARTE
084300     PERFORM 0199-ARMA-FECHA-SALIDA
084400*--> EL GO TO EVITA CAER EN EL CUERPO DE 0196 (QUE SOBREESCRIBIRIA *
084500*--> LA FECHA YA ARMADA CON LA FECHA DE HOY)                      *
084600     GO TO 0196-FECHA-DEFECTO-HOY-E.
084700 0193-FECHA-DIA-MES-ANIO-LARGO-E. EXIT.
084800
084900 0194-FECHA-DIA-MES-ANIO-CORTO SECTION.
085000*--> FORMATO DD/MM/AA (8 POSICIONES, ANIO DE 2 DIGITOS -- EL       *
085100*--> SIGLO SE INFIERE IGUAL QUE EN 0100-INICIO-CORRIDA             *
085200*--> SE DIFERENCIA DE 0195 SOLO POR LAS POSICIONES DE LOS         *
085300*--> SEPARADORES '/' EN LA CADENA DE ENTRADA                      *
085400     MOVE WKS-FECHA-ENTRADA (1:2) TO WKS-FECHA-DD-PARTE
085500     MOVE WKS-FECHA-ENTRADA (4:2) TO WKS-FECHA-MM-PARTE
085600     MOVE WKS-FECHA-ENTRADA (7:2) TO WKS-FECHA-AA-PARTE
085700     PERFORM 0198-ARMA-ANIO-CON-SIGLO
085800     PERFORM 0199-ARMA-FECHA-SALIDA
085900     GO TO 0196-FECHA-DEFECTO-HOY-E.
086000 0194-FECHA-DIA-MES-ANIO-CORTO-E. EXIT.
086100
086200 0195-FECHA-DIA-MES-ANIO-SIN-SEP SECTION.
086300*--> FORMATO DDMMAA, SIN SEPARADORES (6 POSICIONES)                *
086400     MOVE WKS-FECHA-ENTRADA (1:2) TO WKS-FECHA-DD-PARTE
086500     MOVE WKS-FECHA-ENTRADA (3:2) TO WKS-FECHA-MM-PARTE
086600     MOVE WKS-FECHA-ENTRADA (5:2) TO WKS-FECHA-AA-PARTE
086700     PERFORM 0198-ARMA-ANIO-CON-SIGLO
086800     PERFORM 0199-ARMA-FECHA-SALIDA
086900     GO TO 0196-FECHA-DEFECTO-HOY-E.
087000 0195-FECHA-DIA-MES-ANIO-SIN-SEP-E. EXIT.
087100
087200*--> ESTE ES EL PARRAFO DE DEFAULT (FECHA EN BLANCO O NO           *
087300*--> RECONOCIDA -- SE USA LA FECHA DEL RELOJ QUE YA CALCULO        *
087400*--> 0100-INICIO-CORRIDA) Y TAMBIEN EL EXTREMO FINAL DEL RANGO     *
087500*--> PERFORM...THRU DE 0190; LOS DEMAS PARRAFOS DE FORMATO LLEGAN  *
087600*--> DIRECTO A SU -E POR GO TO, SIN EJECUTAR ESTE CUERPO           *
087700 0196-FECHA-DEFECTO-HOY SECTION.
087800*--> SE LLEGA AQUI POR GO TO DESDE 0191 CUANDO LA ENTRADA QUEDO    *
087900*--> EN BLANCO O NO CALIFICA EN NINGUNO DE LOS 4 FORMATOS          *
088000*--> CONOCIDOS; WKS-FECHA-HOY-AAAA/MM/DD YA LOS LLENO 0100          *
088100     STRING WKS-FECHA-HOY-AAAA   DELIMITED BY SIZE
088200            '-'                  DELIMITED BY SIZE
088300            WKS-MM-HOY           DELIMITED BY SIZE
088400            '-'                  DELIMITED BY SIZE
088500            WKS-DD-HOY           DELIMITED BY SIZE
088600            INTO WKS-FECHA-SALIDA
088700     END-STRING.
088800 0196-FECHA-DEFECTO-HOY-E. EXIT.
088900
089000******************************************************************
089100*   SUBRUTINAS DE APOYO DE NORMALIZA-FECHA. QUEDAN FUERA DEL RANGO*
089200*   PERFORM...THRU DE ARRIBA PORQUE SE LLAMAN DESDE MAS DE UN     *
089300*   PARRAFO DE FORMATO (NO SON PARTE DE LA CADENA LINEAL).        *
089400******************************************************************
089500 0198-ARMA-ANIO-CON-SIGLO SECTION.
089600*--> INFIERE EL SIGLO DEL ANIO DE 2 DIGITOS CON EL MISMO CORTE     *
089700*--> (< 50 = SIGLO 20) QUE USA 0100-INICIO-CORRIDA PARA LA FECHA   *
089800*--> DE HOY                                                       *
089900*--> COMPARTIDO ENTRE 0194 Y 0195, LOS UNICOS DOS FORMATOS QUE     *
090000*--> TRAEN EL ANIO EN 2 DIGITOS; EL RESULTADO QUEDA EN             *
090100*--> WKS-FECHA-AAAA-PARTE PARA QUE 0199 LO USE IGUAL QUE EL ANIO   *
090200*--> YA COMPLETO DE 0193                                          *
090300     IF WKS-FECHA-AA-PARTE < '50'
090400        STRING '20' DELIMITED BY SIZE
090500               WKS-FECHA-AA-PARTE  DELIMITED BY SIZE
090600               INTO WKS-FECHA-AAAA-PARTE
090700        END-STRING
090800     ELSE
090900        STRING '19' DELIMITED BY SIZE
091000               WKS-FECHA-AA-PARTE  DELIMITED BY SIZE
091100               INTO WKS-FECHA-AAAA-PARTE
091200        END-STRING
091300     END-IF.
091400 0198-ARMA-ANIO-CON-SIGLO-E. EXIT.
091500
091600 0199-ARMA-FECHA-SALIDA SECTION.
091700*--> ARMA AAAA-MM-DD EN WKS-FECHA-SALIDA A PARTIR DE LAS PARTES   *
091800*--> YA DESCOMPUESTAS POR EL PARRAFO DE FORMATO QUE LLAMO AQUI     *
091900     STRING WKS-FECHA-AAAA-PARTE DELIMITED BY SIZE
092000            '-'                  DELIMITED BY SIZE
092100            WKS-FECHA-MM-PARTE   DELIMITED BY SIZE
092200            '-'                  DELIMITED BY SIZE
092300            WKS-FECHA-DD-PARTE   DELIMITED BY SIZE
092400            INTO WKS-FECHA-SALIDA
092500     END-STRING.
092600 0199-ARMA-FECHA-SALIDA-E. EXIT.
092700******************************************************************
092800*        E N T R A D A   D E L   S O R T   ( I N P U T )         *
092900*   LEE ORDCHEQ, DESCARTA ENCABEZADOS/SUMARIOS Y LINEAS EN        *
093000*   BLANCO, Y POR CADA PEDIDO DE TIPO '1' LIBERA (RELEASE) UNA    *
093100*   LIBRETA POR CADA UNIDAD PEDIDA                                *
093200******************************************************************
093300 0300-PROCESO-ENTRADA-SORT SECTION.
093400*--> INPUT PROCEDURE DEL SORT; EL PRIMER READ SE HACE AQUI ANTES  *
093500*--> DEL UNTIL PARA QUE EL PRIMER REGISTRO TAMBIEN PASE POR       *
093600*--> 0320 (PATRON DE LECTURA ANTICIPADA)                          *
093700     PERFORM 0310-LEE-REGISTRO-ORDEN
093800     PERFORM 0320-PROCESA-UN-REGISTRO UNTIL FIN-ORDCHEQ.
093900 0300-PROCESO-ENTRADA-SORT-E. EXIT.
094000
094100 0310-LEE-REGISTRO-ORDEN SECTION.
094200*--> UNICA LECTURA DEL ARCHIVO DE PEDIDOS; SE LLAMA DESDE 0300 AL  *
094300*--> INICIO Y DESDE 0320 AL FINAL DE CADA REGISTRO PROCESADO       *
094400     READ ORDCHEQ
094500        AT END
094600           SET FIN-ORDCHEQ TO TRUE
094700     END-READ.
094800 0310-LEE-REGISTRO-ORDEN-E. EXIT.
094900
095000******************************************************************
095100*   TICKET 151093 -- EL ARCHIVO DE ORDCHEQ TRAE, ADEMAS DE LOS    *
095200*   REGISTROS DE PEDIDO ('1'), UN ENCABEZADO ('0') Y UN SUMARIO    *
095300*   ('4') QUE EL PROVEEDOR AGREGA AL PRINCIPIO Y AL FINAL DEL      *
095400*   ARCHIVO, Y A VECES LINEAS COMPLETAMENTE EN BLANCO CUANDO EL    *
095500*   ARCHIVO SE REGENERA A MEDIA NOCHE -- NINGUNO DE LOS DOS SE     *
095600*   EXPANDE, SOLO SE LEE EL SIGUIENTE REGISTRO Y SE SIGUE          *
095700******************************************************************
095800 0320-PROCESA-UN-REGISTRO SECTION.
095900*--> SOLO SE EXPANDE EL REGISTRO CUANDO ES UN PEDIDO ('1'); EL     *
096000*--> ENCABEZADO, EL SUMARIO Y LOS BLANCOS SE DEJAN PASAR SIN      *
096100*--> TOCAR NADA (VER BANNER DE TICKET 151093 ARRIBA)              *
096200     IF REG-ORDEN-CHEQ NOT = SPACES AND CHQO-ES-PEDIDO
096300        PERFORM 0325-DECODIFICA-ORDEN
096400        PERFORM 0330-EXPANDE-LIBRETAS
096500     END-IF
096600*--> SE ENCADENA LA SIGUIENTE LECTURA AQUI MISMO PARA QUE EL       *
096700*--> UNTIL DE 0300 LA VEA DE INMEDIATO                            *
096800     PERFORM 0310-LEE-REGISTRO-ORDEN.
096900 0320-PROCESA-UN-REGISTRO-E. EXIT.
097000
097100 0325-DECODIFICA-ORDEN SECTION.
097200*--> TICKET 140118 -- EL PROVEEDOR MANDA BLANCOS EN               *
097300*--> CHQO-NUMERO-LIBRETAS CUANDO EL PEDIDO ES DE UNA SOLA         *
097400*--> LIBRETA, EN VEZ DE '0001'; SE PRUEBA LA REDEFINICION          *
097500*--> ALFANUMERICA PORQUE EL CAMPO NUMERICO NO ACEPTA SPACES        *
097600     IF CHQO-NUM-LIBRETAS-R = SPACES
097700        MOVE 1 TO WKS-NUM-LIBRETAS
097800     ELSE
097900        MOVE CHQO-NUMERO-LIBRETAS TO WKS-NUM-LIBRETAS
098000     END-IF
098100*--> META-TOTAL-LIBRETAS (TICKET 166420) ACUMULA TODAS LAS        *
098200*--> LIBRETAS PEDIDAS, ANTES DE QUE 0335 DESCARTE LAS QUE NO       *
098300*--> TRAEN SUCURSAL DE ENTREGA -- ES EL TOTAL "CRUDO" QUE PIDE     *
098400*--> CONCILIACION PARA COMPARAR CONTRA EL ARCHIVO DEL PROVEEDOR    *
098500     ADD 1               TO META-TOTAL-ORDENES
098600     ADD WKS-NUM-LIBRETAS TO META-TOTAL-LIBRETAS
098700     PERFORM 0340-BUSCA-ESTILO-LIBRETA.
098800 0325-DECODIFICA-ORDEN-E. EXIT.
098900
099000******************************************************************
099100*   BUSQUEDA DEL ESTILO EN LA TABLA. SI EL CODIGO NO APARECE SE   *
099200*   USA EL DEFAULT 'UNKNOWN', MONEDA KES, 50 HOJAS (TICKET 157002 *
099300*   PIDIO QUE EL DEFAULT NO DETUVIERA LA CORRIDA)                 *
099400******************************************************************
099500 0340-BUSCA-ESTILO-LIBRETA SECTION.
099600*--> BUSQUEDA LINEAL EN LAS 14 FILAS DE WKS-TABLA-ESTILOS; LA      *
099700*--> TABLA ES TAN PEQUENA QUE NUNCA JUSTIFICO UNA BUSQUEDA         *
099800*--> BINARIA (SEARCH ALL)                                         *
099900     MOVE 0 TO WKS-SW-ESTILO
100000     PERFORM 0341-COMPARA-ESTILO
100100        VARYING WKS-IDX-ESTILO FROM 1 BY 1
100200        UNTIL WKS-IDX-ESTILO > 14 OR SI-ESTILO-HALLADO
100300*--> CODIGO DE ESTILO DESCONOCIDO (TICKET 157002): NO SE RECHAZA  *
100400*--> EL PEDIDO, SE ASUME PERSONAL KES DE 50 HOJAS                 *
100500     IF NOT SI-ESTILO-HALLADO
100600        MOVE 'Unknown'  TO WKS-DESC-ESTILO-ACTUAL
100700        MOVE 'KES'      TO WKS-MONEDA-ACTUAL
100800        MOVE 50         TO WKS-HOJAS-ACTUAL
100900     END-IF
101000     PERFORM 0345-CLASIFICA-DESCRIPCION-ESTILO
101100     MOVE WKS-HOJAS-ACTUAL TO WKS-INCREMENTO-ACTUAL.
101200 0340-BUSCA-ESTILO-LIBRETA-E. EXIT.
101300
101400 0341-COMPARA-ESTILO SECTION.
101500*--> UNA SOLA COMPARACION POR LLAMADA, PARA QUE EL PERFORM...      *
101600*--> VARYING DE 0340 PUEDA DETENERSE EN CUANTO SI-ESTILO-HALLADO   *
101700*--> SE PRENDA, SIN RECORRER LAS 14 FILAS SIEMPRE                  *
101800     IF CHQO-ESTILO-LIBRETA = TEST-CODIGO (WKS-IDX-ESTILO)
101900        MOVE TEST-DESCRIPCION (WKS-IDX-ESTILO)
102000          TO WKS-DESC-ESTILO-ACTUAL
102100        MOVE TEST-MONEDA      (WKS-IDX-ESTILO)
102200          TO WKS-MONEDA-ACTUAL
102300        MOVE TEST-HOJAS       (WKS-IDX-ESTILO)
102400          TO WKS-HOJAS-ACTUAL
102500        SET SI-ESTILO-HALLADO TO TRUE
102600     END-IF.
102700 0341-COMPARA-ESTILO-E. EXIT.
102800
102900******************************************************************
103000*   CLASIFICACION DE LA DESCRIPCION DEL ESTILO PARA LA COLUMNA    *
103100*   'BOOK STYLE' DEL RESUMEN (TICKET 157002). LA DESCRIPCION NO   *
103200*   SIEMPRE TRAE LA PALABRA CLAVE AL INICIO (EJ. 'KES BANKER'S    *
103300*   CHEQUES'), ASI QUE SE BUSCA LA SUBCADENA EN CUALQUIER         *
103400*   POSICION CON INSPECT...TALLYING...FOR ALL. SI NO APARECE      *
103500*   NINGUNA DE LAS TRES, SE USA LA DESCRIPCION COMPLETA EN        *
103600*   MAYUSCULAS                                                   *
103700******************************************************************
103800 0345-CLASIFICA-DESCRIPCION-ESTILO SECTION.
103900*--> SE PRUEBA 'PERSONAL' PRIMERO PORQUE ES EL ESTILO DE MAYOR     *
104000*--> VOLUMEN (VER BANNER DE ARRIBA); EL ORDEN DE LOS TRES IF NO    *
104100*--> AFECTA EL RESULTADO PORQUE NINGUNA DESCRIPCION TRAE MAS DE    *
104200*--> UNA DE LAS TRES PALABRAS CLAVE A LA VEZ                       *
104300     MOVE 0 TO WKS-CONT-TALLY
104400     INSPECT WKS-DESC-ESTILO-ACTUAL TALLYING WKS-CONT-TALLY
104500             FOR ALL 'Personal'
104600     IF WKS-CONT-TALLY > 0
104700        MOVE 'PERSONAL CHEQUE' TO WKS-CLASIF-ESTILO-ACTUAL
104800     ELSE
104900        MOVE 0 TO WKS-CONT-TALLY
105000        INSPECT WKS-DESC-ESTILO-ACTUAL TALLYING WKS-CONT-TALLY
105100                FOR ALL 'Corporate'
105200        IF WKS-CONT-TALLY > 0
105300           MOVE 'CORPORATE CHEQUE' TO WKS-CLASIF-ESTILO-ACTUAL
105400        ELSE
105500           MOVE 0 TO WKS-CONT-TALLY
105600           INSPECT WKS-DESC-ESTILO-ACTUAL TALLYING WKS-CONT-TALLY
105700                   FOR ALL 'Banker'
105800           IF WKS-CONT-TALLY > 0
105900              MOVE "BANKER'S CHEQUE" TO WKS-CLASIF-ESTILO-ACTUAL
106000           ELSE
106100*--> NINGUNA DE LAS TRES PALABRAS APARECIO (CASO DE LOS ESTILOS    *
106200*--> EN MONEDA EXTRANJERA, TICKET 157002); SE USA LA DESCRIPCION   *
106300*--> COMPLETA EN MAYUSCULAS EN VEZ DE DEJAR LA COLUMNA EN BLANCO   *
106400              MOVE WKS-DESC-ESTILO-ACTUAL TO WKS-DESC-ESTILO-MAYUS
106500              INSPECT WKS-DESC-ESTILO-MAYUS CONVERTING
106600                      'abcdefghijklmnopqrstuvwxyz'
106700                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
106800              MOVE WKS-DESC-ESTILO-MAYUS
106900                TO WKS-CLASIF-ESTILO-ACTUAL
107000           END-IF
107100        END-IF
107200     END-IF.
107300 0345-CLASIFICA-DESCRIPCION-ESTILO-E. EXIT.
107400
107500******************************************************************
107600*   EXPANDE EL PEDIDO EN TANTAS LIBRETAS COMO CHQO-NUMERO-        *
107700*   -LIBRETAS INDIQUE. EL SERIAL DE CADA LIBRETA ES EL SERIAL     *
107800*   INICIAL MAS (N-1) VECES EL NUMERO DE HOJAS DEL ESTILO         *
107900******************************************************************
108000 0330-EXPANDE-LIBRETAS SECTION.
108100*--> WKS-NUM-LIBRETAS YA VIENE RESUELTO POR 0325 (INCLUYENDO EL   *
108200*--> CASO DE CHQO-NUMERO-LIBRETAS EN BLANCO = 1 LIBRETA),          *
108300*--> AQUI SOLO SE ITERA                                          *
108400     PERFORM 0335-ESCRIBE-UNA-LIBRETA
108500        VARYING WKS-NUM-LIBRETA-ACTUAL FROM 1 BY 1
108600        UNTIL WKS-NUM-LIBRETA-ACTUAL > WKS-NUM-LIBRETAS.
108700 0330-EXPANDE-LIBRETAS-E. EXIT.
108800
108900 0335-ESCRIBE-UNA-LIBRETA SECTION.
109000*--> EL SERIAL DE LA PRIMERA LIBRETA ES EL QUE VINO EN EL PEDIDO;  *
109100*--> DE LA SEGUNDA EN ADELANTE SE LE SUMA EL NUMERO DE HOJAS DEL   *
109200*--> ESTILO, PORQUE CADA HOJA DE LA LIBRETA ANTERIOR CONSUME UN    *
109300*--> NUMERO DE SERIAL                                             *
109400     IF WKS-NUM-LIBRETA-ACTUAL = 1
109500        MOVE CHQO-SERIAL-INICIAL-CHEQUE TO WKS-SERIAL-ACTUAL
109600     ELSE
109700        ADD WKS-INCREMENTO-ACTUAL TO WKS-SERIAL-ACTUAL
109800     END-IF
109900*--> TICKET 161205 -- SI EL PEDIDO NO TRAE SUCURSAL DE ENTREGA NO  *
110000*--> SE LIBERA AL SORT; BODEGA NO QUIERE VER UNA SUCURSAL " " EN   *
110100*--> EL LISTADO DE EMPAQUE, Y ESTAS LIBRETAS YA QUEDARON           *
110200*--> CONTADAS EN META-TOTAL-LIBRETAS ANTES DE LLEGAR AQUI          *
110300     IF CHQO-SUC-ENTREGA NOT = SPACES
110400        ADD 1 TO WKS-SECUENCIA-GLOBAL
110500        INITIALIZE SRT-REG-LIBRETA
110600        MOVE CHQO-SUC-ENTREGA      TO SRT-SUC-ENTREGA
110700        MOVE CHQO-ESTILO-LIBRETA   TO SRT-ESTILO
110800        MOVE WKS-SECUENCIA-GLOBAL  TO SRT-SECUENCIA
110900        MOVE WKS-DESC-ESTILO-ACTUAL TO SRT-DESC-ESTILO
111000        MOVE WKS-CLASIF-ESTILO-ACTUAL TO SRT-CLASIFICACION
111100        MOVE WKS-MONEDA-ACTUAL     TO SRT-MONEDA
111200        MOVE WKS-HOJAS-ACTUAL      TO SRT-HOJAS
111300        MOVE CHQO-CODIGO-SUCURSAL  TO SRT-CODIGO-SUCURSAL
111400        MOVE CHQO-NUMERO-CUENTA    TO SRT-NUMERO-CUENTA
111500        MOVE WKS-SERIAL-ACTUAL     TO SRT-SERIAL-LIBRETA
111600        MOVE CHQO-PERSONALIZACION  TO SRT-NOMBRE-CUENTA
111700        MOVE CHQO-NOM-SUC-ENTREGA  TO SRT-NOM-SUC-ENTREGA
111800        MOVE WKS-NUM-LIBRETAS      TO SRT-NUM-LIBRETAS-ORDEN
111900        RELEASE SRT-REG-LIBRETA
112000     END-IF.
112100 0335-ESCRIBE-UNA-LIBRETA-E. EXIT.
112200
112300******************************************************************
112400*        S A L I D A   D E L   S O R T   ( O U T P U T )         *
112500*   RECIBE LAS LIBRETAS YA CLASIFICADAS POR SUCURSAL/ESTILO,      *
112600*   LAS ACUMULA EN LA TABLA DE LA SUCURSAL ACTUAL Y, AL CAMBIAR   *
112700*   DE SUCURSAL (CONTROL BREAK), IMPRIME LA PAGINA COMPLETA        *
112800*                                                                 *
112900*   ESTA OUTPUT PROCEDURE SE EJECUTA UNA SOLA VEZ, DESPUES DE QUE  *
113000*   EL SORT TERMINA DE ORDENAR TODAS LAS LIBRETAS LIBERADAS POR    *
113100*   0300 -- EL CICLO DE 0510/0530 REEMPLAZA AL ANTIGUO READ DEL    *
113200*   ARCHIVO INDEXADO DE TRABAJO QUE USABA ESTE PROGRAMA ANTES DE   *
113300*   TICKET 157002                                                 *
113400******************************************************************
113500 0500-PROCESO-SALIDA-SORT SECTION.
113600*--> OUTPUT PROCEDURE DEL SORT DE 000-MAIN; CORRE UNA SOLA VEZ,    *
113700*--> YA CON TODAS LAS LIBRETAS CLASIFICADAS POR EL SORT            *
113800     PERFORM 0510-DEVUELVE-REGISTRO-SORT
113900     PERFORM 0530-PROCESA-UNA-LIBRETA-SALIDA UNTIL FIN-SORT
114000     IF ENC-CANT-FILAS-TABLA > 0
114100*--> LA ULTIMA SUCURSAL DE LA CORRIDA NUNCA DISPARA EL CONTROL     *
114200*--> BREAK DENTRO DE 0530 (NO HAY UN REGISTRO SIGUIENTE QUE        *
114300*--> CAMBIE DE SUCURSAL), ASI QUE SE FUERZA AQUI EL CIERRE         *
114400        PERFORM 0540-CIERRE-SUCURSAL
114500     END-IF.
114600 0500-PROCESO-SALIDA-SORT-E. EXIT.
114700
114800 0510-DEVUELVE-REGISTRO-SORT SECTION.
114900*--> UNICO RETURN DE LA SALIDA DEL SORT; EQUIVALENTE AL READ DE    *
115000*--> 0310 PERO TRAYENDO LIBRETAS YA ORDENADAS POR SUCURSAL/ESTILO  *
115100*--> EN VEZ DE PEDIDOS CRUDOS DE ORDCHEQ                          *
115200     RETURN CLASIFICA-LIBRETAS
115300        AT END
115400           SET FIN-SORT TO TRUE
115500     END-RETURN.
115600 0510-DEVUELVE-REGISTRO-SORT-E. EXIT.
115700
115800 0530-PROCESA-UNA-LIBRETA-SALIDA SECTION.
115900*--> LA CLAVE DE CONTROL BREAK ES SOLO SRT-SUC-ENTREGA: MIENTRAS   *
116000*--> LA TABLA TENGA FILAS Y LA LIBRETA QUE ACABA DE LLEGAR SEA DE  *
116100*--> OTRA SUCURSAL, SE CIERRA LA SUCURSAL ANTERIOR (SE IMPRIME SU  *
116200*--> PAGINA Y SE VACIA LA TABLA) ANTES DE ACUMULAR LA NUEVA FILA   *
116300     IF ENC-CANT-FILAS-TABLA > 0
116400        AND SRT-SUC-ENTREGA NOT = ENC-SUC-ENTREGA
116500        PERFORM 0540-CIERRE-SUCURSAL
116600     END-IF
116700     PERFORM 0520-ACUMULA-LIBRETA-SUC
116800     PERFORM 0510-DEVUELVE-REGISTRO-SORT.
116900 0530-PROCESA-UNA-LIBRETA-SALIDA-E. EXIT.
117000
117100 0520-ACUMULA-LIBRETA-SUC SECTION.
117200*--> LA PRIMERA LIBRETA DE LA SUCURSAL DEJA EL ENCABEZADO LISTO    *
117300*--> PARA 0550; SI NO TRAE NOMBRE DE SUCURSAL (DATO MAL CARGADO    *
117400*--> DEL LADO DEL PROVEEDOR) SE IMPRIME 'UNKNOWN BRANCH' EN VEZ    *
117500*--> DE DEJAR EL ENCABEZADO EN BLANCO                             *
117600     IF ENC-CANT-FILAS-TABLA = 0
117700        MOVE SRT-SUC-ENTREGA TO ENC-SUC-ENTREGA
117800        IF SRT-NOM-SUC-ENTREGA = SPACES
117900           MOVE 'UNKNOWN BRANCH' TO ENC-NOM-SUC-ENTREGA
118000        ELSE
118100           MOVE SRT-NOM-SUC-ENTREGA TO ENC-NOM-SUC-ENTREGA
118200        END-IF
118300     END-IF
118400*--> ACUMULA LA FILA EN WKS-TABLA-LIBRETAS-SUC (OCCURS DEPENDING   *
118500*--> ON ENC-CANT-FILAS-TABLA); LA TABLA VIVE SOLO MIENTRAS DURA LA *
118600*--> SUCURSAL ACTUAL, 0540 LA VACIA AL CERRAR EL CONTROL BREAK     *
118700     ADD 1 TO ENC-CANT-FILAS-TABLA
118800     ADD 1 TO ENC-TOTAL-LIBRETAS-SUC
118900     MOVE SRT-ESTILO          TO TBL-ESTILO        (ENC-CANT-FILAS-TABLA)
119000     MOVE SRT-DESC-ESTILO     TO TBL-DESC-ESTILO    (ENC-CANT-FILAS-TABLA)
119100     MOVE SRT-CLASIFICACION   TO TBL-CLASIFICACION  (ENC-CANT-FILAS-TABLA)
119200     MOVE SRT-NUMERO-CUENTA   TO TBL-NUMERO-CUENTA  (ENC-CANT-FILAS-TABLA)
119300     MOVE SRT-NOMBRE-CUENTA   TO TBL-NOMBRE-CUENTA  (ENC-CANT-FILAS-TABLA)
119400     MOVE SRT-SERIAL-LIBRETA  TO TBL-SERIAL-LIBRETA (ENC-CANT-FILAS-TABLA)
119500     MOVE SRT-SUC-ENTREGA     TO TBL-SUC-ENTREGA    (ENC-CANT-FILAS-TABLA)
119600     MOVE SRT-NOM-SUC-ENTREGA
119700       TO TBL-NOM-SUC-ENTREGA (ENC-CANT-FILAS-TABLA).
119800 0520-ACUMULA-LIBRETA-SUC-E. EXIT.
119900
120000******************************************************************
120100*   CIERRE DEL CONTROL BREAK DE SUCURSAL: IMPRIME LA PAGINA        *
120200*   COMPLETA (ENCABEZADO + RESUMEN DE ESTILOS + DETALLE) Y DEJA    *
120300*   LA TABLA LISTA PARA LA SIGUIENTE SUCURSAL                      *
120400******************************************************************
120500 0540-CIERRE-SUCURSAL SECTION.
120600*--> SE LLAMA DESDE 0530 CUANDO CAMBIA LA SUCURSAL, Y UNA VEZ MAS  *
120700*--> DESDE 0500 AL TERMINAR EL SORT PARA CERRAR LA ULTIMA; SUMA A  *
120800*--> LOS TOTALES DE CORRIDA ANTES DE IMPRIMIR LA PAGINA            *
120900     ADD 1 TO WKS-TOTAL-SUCURSALES
121000     ADD ENC-TOTAL-LIBRETAS-SUC TO WKS-TOTAL-LIBRETAS-CORR
121100     PERFORM 0550-IMPRIME-ENCABEZADO-SUC
121200     PERFORM 0560-IMPRIME-RESUMEN-ESTILOS
121300     PERFORM 0570-IMPRIME-DETALLE-SUC
121400*--> DEJA LA TABLA Y EL ENCABEZADO EN CERO PARA QUE 0520 RECONOZCA *
121500*--> LA SIGUIENTE SUCURSAL COMO NUEVA (ENC-CANT-FILAS-TABLA = 0)   *
121600     MOVE SPACES TO WKS-ENCABEZADO-SUC
121700     MOVE 0      TO ENC-CANT-FILAS-TABLA
121800     MOVE 0      TO ENC-TOTAL-LIBRETAS-SUC.
121900 0540-CIERRE-SUCURSAL-E. EXIT.
122000
122100 0550-IMPRIME-ENCABEZADO-SUC SECTION.
122200*--> CADA SUCURSAL EMPIEZA EN SU PROPIA PAGINA (ADVANCING PAGE)    *
122300*--> PORQUE BODEGA SEPARA LAS CAJAS POR SUCURSAL, NUNCA LAS        *
122400*--> COMPARTE EN LA MISMA HOJA AUNQUE SOBRE ESPACIO               *
122500     WRITE LINEA-REPORTE FROM LIN-TITULO AFTER ADVANCING PAGE
122600     MOVE ENC-NOM-SUC-ENTREGA TO LSU-NOMBRE
122700     MOVE ENC-SUC-ENTREGA     TO LSU-CODIGO
122800     WRITE LINEA-REPORTE FROM LIN-SUCURSAL AFTER ADVANCING 2
122900     MOVE META-NOMBRE-BANCO  TO LE1-BANCO
123000     MOVE META-ORDEN-NUMERO  TO LE1-ORDEN
123100     WRITE LINEA-REPORTE FROM LIN-ENCABEZADO-1
123200           AFTER ADVANCING 1
123300     MOVE META-ORDEN-FECHA        TO LE2-FECHA
123400     MOVE ENC-TOTAL-LIBRETAS-SUC  TO LE2-TOTAL
123500     WRITE LINEA-REPORTE FROM LIN-ENCABEZADO-2
123600           AFTER ADVANCING 1
123700     WRITE LINEA-REPORTE FROM LIN-BLANCO AFTER ADVANCING 1.
123800 0550-IMPRIME-ENCABEZADO-SUC-E. EXIT.
123900
124000******************************************************************
124100*   RESUMEN DE ESTILOS DE LA SUCURSAL. LA TABLA YA VIENE EN       *
124200*   ORDEN DESCENDENTE DE ESTILO (CLAVE DEL SORT), ASI QUE UNA     *
124300*   CORRIDA DE FILAS CON EL MISMO ESTILO ES UNA LINEA DE RESUMEN  *
124400******************************************************************
124500 0560-IMPRIME-RESUMEN-ESTILOS SECTION.
124600*--> SE INICIALIZA EL SWITCH DE CORRIDA CON LA FILA 1 ANTES DE     *
124700*--> EMPEZAR EL PERFORM...VARYING, PARA QUE 0561 TENGA ALGO CON   *
124800*--> QUE COMPARAR DESDE LA PRIMERA VUELTA                         *
124900     WRITE LINEA-REPORTE FROM LIN-RESUMEN-TITULO
125000           AFTER ADVANCING 1
125100     MOVE 1                    TO WKS-IDX-TBL
125200     MOVE TBL-ESTILO (1)        TO WKS-SW-ESTILO-ACTUAL
125300     MOVE TBL-CLASIFICACION (1) TO WKS-CLASIF-ACTUAL-RESUMEN
125400     MOVE 0                    TO WKS-CONT-ESTILO
125500     PERFORM 0561-ACUMULA-FILA-RESUMEN
125600        VARYING WKS-IDX-TBL FROM 1 BY 1
125700        UNTIL WKS-IDX-TBL > ENC-CANT-FILAS-TABLA
125800*--> EL PERFORM...VARYING SOLO IMPRIME CUANDO CAMBIA DE ESTILO,    *
125900*--> ASI QUE EL ULTIMO GRUPO ACUMULADO SE IMPRIME APARTE AQUI      *
126000     PERFORM 0562-IMPRIME-FILA-RESUMEN
126100     MOVE ENC-TOTAL-LIBRETAS-SUC TO LRT-CANT
126200     WRITE LINEA-REPORTE FROM LIN-RESUMEN-TOTAL
126300           AFTER ADVANCING 1
126400     WRITE LINEA-REPORTE FROM LIN-BLANCO AFTER ADVANCING 1.
126500 0560-IMPRIME-RESUMEN-ESTILOS-E. EXIT.
126600
126700 0561-ACUMULA-FILA-RESUMEN SECTION.
126800*--> LA TABLA YA VIENE ORDENADA DESCENDENTE POR ESTILO (CLAVE DEL  *
126900*--> SORT), ASI QUE BASTA COMPARAR CONTRA LA FILA ANTERIOR PARA    *
127000*--> DETECTAR EL CAMBIO DE GRUPO -- NO HACE FALTA UNA TABLA APARTE *
127100*--> DE ESTILOS DISTINTOS                                         *
127200     IF TBL-ESTILO (WKS-IDX-TBL) NOT = WKS-SW-ESTILO-ACTUAL
127300        PERFORM 0562-IMPRIME-FILA-RESUMEN
127400        MOVE TBL-ESTILO (WKS-IDX-TBL)
127500          TO WKS-SW-ESTILO-ACTUAL
127600        MOVE TBL-CLASIFICACION (WKS-IDX-TBL)
127700          TO WKS-CLASIF-ACTUAL-RESUMEN
127800        MOVE 0                        TO WKS-CONT-ESTILO
127900     END-IF
128000     ADD 1 TO WKS-CONT-ESTILO.
128100 0561-ACUMULA-FILA-RESUMEN-E. EXIT.
128200
128300 0562-IMPRIME-FILA-RESUMEN SECTION.
128400*--> EL IF EVITA IMPRIMIR UNA LINEA EN BLANCO LA PRIMERA VEZ QUE   *
128500*--> SE LLAMA DESDE 0561 (CUANDO WKS-CONT-ESTILO TODAVIA ESTA EN  *
128600*--> CERO PORQUE NO SE HA CERRADO NINGUN GRUPO)                   *
128700     IF WKS-CONT-ESTILO > 0
128800        MOVE WKS-CLASIF-ACTUAL-RESUMEN TO LRS-ESTILO-LABEL
128900        MOVE WKS-CONT-ESTILO           TO LRS-CANT
129000        WRITE LINEA-REPORTE FROM LIN-RESUMEN-DETALLE
129100              AFTER ADVANCING 1
129200     END-IF.
129300 0562-IMPRIME-FILA-RESUMEN-E. EXIT.
129400
129500******************************************************************
129600*   DETALLE DE LA SUCURSAL, UNA LINEA POR LIBRETA, EN EL MISMO    *
129700*   ORDEN EN QUE SALIO DEL SORT (DESCENDENTE POR ESTILO, Y DENTRO *
129800*   DE CADA ESTILO EN EL ORDEN EN QUE SE EXPANDIO LA LIBRETA)     *
129900******************************************************************
130000 0570-IMPRIME-DETALLE-SUC SECTION.
130100*--> SE IMPRIME DESPUES DEL RESUMEN DE ESTILOS, UNA FILA POR      *
130200*--> CADA LIBRETA QUE 0520 FUE ACUMULANDO EN LA TABLA DE LA       *
130300*--> SUCURSAL (TICKET 157002, DETALLE PARA AUDITORIA DE BODEGA)   *
130400     WRITE LINEA-REPORTE FROM LIN-DETALLE-TITULO
130500           AFTER ADVANCING 1
130600     PERFORM 0571-IMPRIME-FILA-DETALLE
130700        VARYING WKS-IDX-TBL FROM 1 BY 1
130800        UNTIL WKS-IDX-TBL > ENC-CANT-FILAS-TABLA.
130900 0570-IMPRIME-DETALLE-SUC-E. EXIT.
131000
131100 0571-IMPRIME-FILA-DETALLE SECTION.
131200*--> UNA LIBRETA POR LINEA, SIN ACUMULAR NI CLASIFICAR NADA MAS    *
131300*--> (ESO YA LO HIZO 0561 PARA EL RESUMEN) -- SOLO TRASLADA LA     *
131400*--> FILA DE LA TABLA (WKS-IDX-TBL) A LA LINEA DE IMPRESION        *
131500     MOVE TBL-ESTILO        (WKS-IDX-TBL) TO LRD-ESTILO
131600     MOVE TBL-NOMBRE-CUENTA  (WKS-IDX-TBL) TO LRD-NOMBRE
131700     MOVE TBL-NUMERO-CUENTA  (WKS-IDX-TBL) TO LRD-CUENTA
131800     MOVE TBL-SERIAL-LIBRETA (WKS-IDX-TBL) TO LRD-SERIAL
131900     MOVE TBL-SUC-ENTREGA    (WKS-IDX-TBL) TO LRD-SUC-CODE
132000     MOVE TBL-NOM-SUC-ENTREGA(WKS-IDX-TBL) TO LRD-SUC-NOMBRE
132100     WRITE LINEA-REPORTE FROM LIN-DETALLE-FILA
132200           AFTER ADVANCING 1.
132300 0571-IMPRIME-FILA-DETALLE-E. EXIT.
132400
132500******************************************************************
132600*   RESUMEN FINAL DE LA CORRIDA (TICKET 166310)                  *
132700******************************************************************
132800 0600-IMPRIME-RESUMEN-CORRIDA SECTION.
132900*--> TICKET 166310 -- PAGINA FINAL DEL LISTADO, IMPRESA UNA SOLA  *
133000*--> VEZ DESPUES QUE EL SORT TERMINA DE PROCESAR LA ULTIMA        *
133100*--> SUCURSAL; NO ES PARTE DEL CONTROL BREAK POR SUCURSAL         *
133200     WRITE LINEA-REPORTE FROM LIN-TITULO AFTER ADVANCING PAGE
133300     WRITE LINEA-REPORTE FROM LIN-BLANCO AFTER ADVANCING 2
133400     MOVE WKS-TOTAL-SUCURSALES    TO LRC1-SUC
133500     WRITE LINEA-REPORTE FROM LIN-RESUMEN-CORRIDA-1
133600           AFTER ADVANCING 1
133700     MOVE WKS-TOTAL-LIBRETAS-CORR  TO LRC2-LIBRETAS
133800     WRITE LINEA-REPORTE FROM LIN-RESUMEN-CORRIDA-2
133900           AFTER ADVANCING 1
134000     MOVE META-TOTAL-ORDENES       TO LRC3-ORDENES
134100     WRITE LINEA-REPORTE FROM LIN-RESUMEN-CORRIDA-3
134200           AFTER ADVANCING 1
134300*--> TICKET 166420 -- EL TOTAL DE LIBRETAS EXPANDIDAS (ANTES DE  *
134400*--> DESCARTAR LAS DE SUCURSAL DE ENTREGA EN BLANCO) NO SE       *
134500*--> IMPRIMIA, SOLO EL TOTAL YA FILTRADO DEL LISTADO. SE AGREGA  *
134600*--> COMO RENGLON SEPARADO PARA QUE CONCILIACION VEA AMBOS.      *
134700     MOVE META-TOTAL-LIBRETAS      TO LRC4-LIBRETAS-EXPANDIDAS
134800     WRITE LINEA-REPORTE FROM LIN-RESUMEN-CORRIDA-4
134900           AFTER ADVANCING 1
135000     MOVE    WKS-TOTAL-LIBRETAS-CORR TO WKS-MASCARA
135100     DISPLAY 'TOTAL DE LIBRETAS EN EL LISTADO: ' WKS-MASCARA
135200             UPON CONSOLE
135300     MOVE    META-TOTAL-LIBRETAS TO WKS-MASCARA
135400     DISPLAY 'TOTAL DE LIBRETAS EXPANDIDAS:    ' WKS-MASCARA
135500             UPON CONSOLE.
135600 0600-IMPRIME-RESUMEN-CORRIDA-E. EXIT.
135700
135800*--> ULTIMA RUTINA DE LA CORRIDA, LLAMADA UNA SOLA VEZ DESDE       *
135900*--> 000-MAIN DESPUES DE IMPRIMIR EL RESUMEN; NO SE VUELVE A ABRIR *
136000*--> NINGUNO DE LOS DOS ARCHIVOS DESPUES DE ESTE PUNTO             *
136100 CIERRA-ARCHIVOS SECTION.
136200*--> CONTRAPARTE DE APERTURA-ARCHIVOS; AMBOS ARCHIVOS SE CIERRAN  *
136300*--> JUNTOS PORQUE YA NO HAY MAS LECTURA/ESCRITURA DESPUES DE      *
136400*--> IMPRIMIR EL RESUMEN DE LA CORRIDA                            *
136500     CLOSE ORDCHEQ
136600           LISTAEMP.
136700 CIERRA-ARCHIVOS-E. EXIT.
