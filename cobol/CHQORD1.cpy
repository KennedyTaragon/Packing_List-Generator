000100******************************************************************
000200* FECHA       : 11/03/1996                                       *
000300* PROGRAMADOR : OSCAR BARILLAS (OBAR)                            *
000400* APLICACION  : LIBRETAS DE CHEQUES                              *
000500* PROGRAMA    : CHQORD1                                          *
000600* TIPO         : COPY  (FD)                                      *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE PEDIDO DE LIBRETAS DE     *
000800*             : CHEQUES RECIBIDO DEL PROVEEDOR DE IMPRESION (TD) *
000900*             : ARCHIVO ORDCHEQ, 210 BYTES, UN REGISTRO POR      *
001000*             : PEDIDO DE CLIENTE                                *
001100* ARCHIVOS    : ORDCHEQ=I                                        *
001200* INSTALADO   : 11/03/1996                                       *
001300* BPM/RATIONAL: 130407                                           *
001400* NOMBRE      : PEDIDOS DE LIBRETAS DE CHEQUES                   *
001500* DESCRIPCION : MANTENIMIENTO DE COPY                            *
001600******************************************************************
001700*                  H I S T O R I A L   D E   C A M B I O S       *
001800******************************************************************
001900* 11/03/1996 OBAR TICKET 130407  PRIMERA VERSION DEL LAYOUT      *
002000*            SOLO CUBRIA HASTA CHQO-NOMBRE-BENEFICIARIO (169     *
002100*            BYTES). SE AGREGA REG-ORDEN-CHEQ-ANT PARA LEER      *
002200*            ARCHIVOS VIEJOS DEL PROVEEDOR ANTERIOR              *
002300* 02/09/1997 OBAR TICKET 131955  SE AMPLIA EL REGISTRO A 210     *
002400*            BYTES: SE AGREGAN CHQO-SUC-ENTREGA Y               *
002500*            CHQO-NOM-SUC-ENTREGA (TD EMPIEZA A REPARTIR LIBRETAS*
002600*            DIRECTO A SUCURSAL EN VEZ DE CENTRAL)               *
002700* 14/01/1999 MRAM TICKET 134220  REVISION Y2K, CHQO-SERIAL-      *
002800*            -INICIAL-CHEQUE Y CAMPOS DE FECHA DE OTROS COPIES   *
002900*            REVISADOS, ESTE COPY NO TENIA FECHAS DE 2 DIGITOS   *
003000* 03/06/2001 MRAM TICKET 140118  SE AGREGA REDEFINES ALFA SOBRE  *
003100*            CHQO-NUMERO-LIBRETAS, EL PROVEEDOR ENVIA BLANCOS    *
003200*            CUANDO EL PEDIDO ES DE UNA SOLA LIBRETA             *
003300* 19/07/2006 EDRD TICKET 151092  DOCUMENTACION DE CHQO-TIPO-     *
003400*            -REGISTRO ('0'=ENCABEZADO,'1'=PEDIDO,'4'=SUMARIO)   *
003500* 25/11/2012 EDRD TICKET 161204  SE ACLARA QUE CHQO-SERIAL-      *
003600*            -INICIAL-CREDITO NO ES NUMERICO EN EL ARCHIVO DEL   *
003700*            PROVEEDOR (VIENE CON CEROS O BLANCOS SEGUN PRODUCTO)*
003800******************************************************************
003900*              R E G I S T R O   D E   P E D I D O                *
004000*              ( 2 1 0   B Y T E S ,   F O R M A T O   A C T U A L)*
004100******************************************************************
004200 01  REG-ORDEN-CHEQ.
004300*--> IDENTIFICACION DEL BANCO Y TIPO DE REGISTRO
004400     02  CHQO-BANCO-ID               PIC X(02).
004500     02  CHQO-TIPO-REGISTRO          PIC X(01).
004600         88  CHQO-ES-ENCABEZADO               VALUE '0'.
004700         88  CHQO-ES-PEDIDO                   VALUE '1'.
004800         88  CHQO-ES-SUMARIO                   VALUE '4'.
004900     02  CHQO-PRIORIDAD              PIC X(01).
005000*--> SUCURSAL Y CUENTA QUE ORIGINA EL PEDIDO
005100     02  CHQO-CODIGO-SUCURSAL        PIC X(05).
005200     02  CHQO-NUMERO-CUENTA          PIC X(10).
005300     02  CHQO-DIGITO-VERIFICA        PIC X(01).
005400*--> CANTIDAD DE DIGITOS DE LOS VOUCHERS (CHEQUE Y CREDITO)
005500     02  CHQO-DIG-VOUCHER-CHEQUE     PIC X(02).
005600     02  CHQO-DIG-VOUCHER-CREDITO    PIC X(02).
005700*--> ESTILO DE LIBRETA (VER TABLA DE ESTILOS EN WKS-TABLA-ESTILOS)
005800     02  CHQO-ESTILO-LIBRETA         PIC X(02).
005900*--> CANTIDAD DE LIBRETAS PEDIDAS (BLANCO = UNA SOLA LIBRETA)
006000     02  CHQO-NUMERO-LIBRETAS        PIC 9(04).
006100     02  CHQO-NUM-LIBRETAS-R REDEFINES CHQO-NUMERO-LIBRETAS
006200                                     PIC X(04).
006300*--> SERIALES INICIALES DE CHEQUE Y DE VOUCHER DE CREDITO
006400     02  CHQO-SERIAL-INICIAL-CHEQUE  PIC 9(06).
006500     02  CHQO-SERIAL-INICIAL-CREDITO PIC X(06).
006600*--> NOMBRE A IMPRIMIR EN LA LIBRETA (CLIENTE)
006700     02  CHQO-PERSONALIZACION        PIC X(36).
006800*--> TITULO Y DIRECCION DE LA SUCURSAL QUE ORDENA EL PEDIDO
006900     02  CHQO-TITULO-SUCURSAL        PIC X(30).
007000     02  CHQO-DIRECCION-SUCURSAL     PIC X(30).
007100*--> INDICADOR DE FIRMA REQUERIDA
007200     02  CHQO-FIRMA-REQUERIDA        PIC X(01).
007300*--> BENEFICIARIO (SOLO APLICA A CHEQUES DE GERENCIA)
007400     02  CHQO-NOMBRE-BENEFICIARIO    PIC X(30).
007500*--> SUCURSAL Y NOMBRE DE SUCURSAL A DONDE SE ENTREGA LA LIBRETA
007600     02  CHQO-SUC-ENTREGA            PIC X(05).
007700     02  CHQO-NOM-SUC-ENTREGA        PIC X(36).
007800******************************************************************
007900*        F O R M A T O   A N T I G U O   ( A N T E S   D E       *
008000*        LA ENTREGA DIRECTA A SUCURSAL, TICKET 130407 )          *
008100*        SE CONSERVA POR SI SE RECIBE UNA CINTA VIEJA DEL        *
008200*        PROVEEDOR ANTERIOR DE IMPRESION                        *
008300******************************************************************
008400 01  REG-ORDEN-CHEQ-ANT REDEFINES REG-ORDEN-CHEQ.
008500     02  CHQA-BANCO-ID               PIC X(02).
008600     02  CHQA-TIPO-REGISTRO          PIC X(01).
008700     02  CHQA-PRIORIDAD              PIC X(01).
008800     02  CHQA-CODIGO-SUCURSAL        PIC X(05).
008900     02  CHQA-NUMERO-CUENTA          PIC X(10).
009000     02  CHQA-DIGITO-VERIFICA        PIC X(01).
009100     02  CHQA-DIG-VOUCHER-CHEQUE     PIC X(02).
009200     02  CHQA-DIG-VOUCHER-CREDITO    PIC X(02).
009300     02  CHQA-ESTILO-LIBRETA         PIC X(02).
009400     02  CHQA-NUMERO-LIBRETAS        PIC 9(04).
009500     02  CHQA-SERIAL-INICIAL-CHEQUE  PIC 9(06).
009600     02  CHQA-SERIAL-INICIAL-CREDITO PIC X(06).
009700     02  CHQA-PERSONALIZACION        PIC X(36).
009800     02  CHQA-TITULO-SUCURSAL        PIC X(30).
009900     02  CHQA-DIRECCION-SUCURSAL     PIC X(30).
010000     02  CHQA-FIRMA-REQUERIDA        PIC X(01).
010100     02  CHQA-NOMBRE-BENEFICIARIO    PIC X(30).
010200*--> EN EL FORMATO VIEJO NO EXISTIA SUCURSAL DE ENTREGA, EL       *
010300*--> PROVEEDOR ENTREGABA TODO EN LA BODEGA CENTRAL               *
010400     02  FILLER                      PIC X(41).
